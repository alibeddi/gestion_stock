000100******************************************************************
000200*              M A E S T R O   D E   P R O D U C T O S           *
000300*------------------------------------------------------------------
000400* FECHA       : 14/02/1991                                       *
000500* PROGRAMADOR : J. CASTILLO                                      *
000600* APLICACION  : COTIZACIONES                                     *
000700* COPYBOOK    : DEVPRD                                           *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS (PRECIOS,        *
000900*             : PESO Y BANDERAS DE ECOZIT/PAQUETE) UTILIZADO     *
001000*             : POR EL PROCESO DE VALORIZACION DE COTIZACIONES.  *
001100*             : SE CARGA COMPLETO EN TABLA PARA BUSQUEDA POR     *
001200*             : SEARCH ALL, NO EXISTE ACCESO INDEXADO A ESTE     *
001300*             : ARCHIVO.                                         *
001400******************************************************************
001500 01  REG-DEVPRD.
001600*    LLAVE SUSTITUTA DE PRODUCTO, REFERENCIADA DESDE LINEAS DE
001700*    COTIZACION COMO PRD-ID (PRODUIT-ID)
001800     02  PRD-ID                     PIC S9(09).
001900     02  PRD-CODIGO                 PIC X(20).
002000     02  PRD-DESCRIPCION            PIC X(100).
002100     02  PRD-CATEGORIA              PIC X(40).
002200     02  PRD-TIPO-PRODUCTO          PIC X(40).
002300     02  PRD-PESO-KG                PIC S9(07)V999.
002400     02  PRD-PESO-INDICADOR         PIC X(01).
002500         88  PRD-PESO-INFORMADO             VALUE "S".
002600         88  PRD-PESO-NULO                  VALUE "N".
002700     02  PRD-ACTIVO-FLAG            PIC X(01).
002800         88  PRD-ES-ACTIVO                  VALUE "S".
002900         88  PRD-ES-INACTIVO                VALUE "N".
003000     02  PRD-PAQUETE-FLAG           PIC X(01).
003100         88  PRD-ES-PAQUETE                 VALUE "S".
003200     02  PRD-ECOZIT-FLAG            PIC X(01).
003300         88  PRD-TIENE-ECOZIT               VALUE "S".
003400     02  PRD-PRECIO-MAYOREO         PIC S9(09)V99.
003500     02  PRD-PRECIO-DETALLE         PIC S9(09)V99.
003600     02  PRD-PRECIO-GERENTE         PIC S9(09)V99.
003700*    REDEFINICION PARA IMPRESION EDITADA DE PESO EN BITACORA
003800     02  PRD-PESO-KG-R  REDEFINES PRD-PESO-KG.
003900         03  PRD-PESO-ENTERO        PIC S9(07).
004000         03  PRD-PESO-DECIMAL       PIC 999.
004100     02  FILLER                     PIC X(24).
