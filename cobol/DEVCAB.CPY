000100******************************************************************
000200*          C A B E C E R A   D E   C O T I Z A C I O N           *
000300*------------------------------------------------------------------
000400* FECHA       : 14/02/1991                                       *
000500* PROGRAMADOR : J. CASTILLO                                      *
000600* APLICACION  : COTIZACIONES                                     *
000700* COPYBOOK    : DEVCAB                                           *
000800* DESCRIPCION : LAYOUT DE CABECERA DE COTIZACION (DEVIS), TANTO  *
000900*             : PARA EL ARCHIVO DE ENTRADA COMO PARA EL DE       *
001000*             : SALIDA YA VALORIZADO CON LOS TOTALES.            *
001100*             : LA CANTIDAD DE LINEAS VIENE EMBEBIDA EN LA       *
001200*             : CABECERA PARA QUE EL PROCESO SEPA CUANTAS        *
001300*             : LINEAS LEER DEL ARCHIVO DE DETALLE.              *
001400******************************************************************
001500 01  REG-DEVCAB.
001600*    LLAVE SUSTITUTA DE COTIZACION, GENERADA EN ESTE PROCESO SI
001700*    VIENE EN BLANCO, REFERENCIADA DESDE LAS LINEAS COMO
001800*    LIN-DEVIS-ID (DEVIS-ID)
001900     02  CAB-ID                     PIC S9(09).
002000     02  CAB-NUMERO-DEVIS           PIC X(20).
002100     02  CAB-SUJETO                 PIC X(100).
002200*    INDICADOR DE CONTRAPARTE -- EXACTAMENTE UNA DE LAS DOS
002300*    LLAVES SIGUIENTES DEBE VENIR INFORMADA (REGLA DE NEGOCIO 10)
002400     02  CAB-TIPO-CONTRAPARTE       PIC X(01).
002500         88  CAB-TIENE-CLIENTE              VALUE "C".
002600         88  CAB-TIENE-PROSPECTO            VALUE "P".
002700     02  CAB-CLIENTE-ID             PIC S9(09).
002800     02  CAB-PROSPECTO-ID           PIC S9(09).
002900*    FECHA DE VENCIMIENTO DE LA COTIZACION, FORMATO AAAAMMDD
003000     02  CAB-FECHA-VENCIMIENTO      PIC X(08).
003100     02  CAB-FECHA-VENCIMIENTO-R REDEFINES CAB-FECHA-VENCIMIENTO.
003200         03  CAB-FVE-ANIO           PIC 9(04).
003300         03  CAB-FVE-MES            PIC 9(02).
003400         03  CAB-FVE-DIA            PIC 9(02).
003500*    CANTIDAD DE REGISTROS DE DETALLE (LIGNE-DEVIS) QUE
003600*    PERTENECEN A ESTA CABECERA, SEGUN VIENEN EN EL ARCHIVO
003700     02  CAB-CANTIDAD-LINEAS        PIC S9(05)      COMP-5.
003800*    TOTALES CALCULADOS POR EL PROCESO (REGLAS 8 Y 9), EN CERO
003900*    EN EL ARCHIVO DE ENTRADA
004000     02  CAB-TOTAL-TTC              PIC S9(09)V99.
004100     02  CAB-TOTAL-PESO-KG          PIC S9(07)V999.
004150*    LA COTIZACION RECHAZADA NO GENERA CABECERA DE SALIDA (SOLO   0127
004160*    SE ESCRIBE 600-ESCRIBE-CABECERA-DEVIS PARA LAS ACEPTADAS),  0127
004170*    POR LO QUE EL RECHAZO SE CONTROLA UNICAMENTE EN MEMORIA CON 0127
004180*    WKS-VALIDACION-OK DE DEVP0100 -- NO SE LLEVA BANDERA DE     0127
004190*    RECHAZO EN EL REGISTRO                                      0127
004700     02  FILLER                     PIC X(21).
