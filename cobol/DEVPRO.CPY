000100******************************************************************
000200*              M A E S T R O   D E   P R O S P E C T O S         *
000300*------------------------------------------------------------------
000400* FECHA       : 14/02/1991                                       *
000500* PROGRAMADOR : J. CASTILLO                                      *
000600* APLICACION  : COTIZACIONES                                     *
000700* COPYBOOK    : DEVPRO                                           *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE PROSPECTOS (CLIENTES QUE   *
000900*             : AUN NO TIENEN CUENTA ABIERTA), USADO PARA        *
001000*             : VALIDAR LA CONTRAPARTE DE LA COTIZACION CUANDO   *
001100*             : ESTA NO ES UN CLIENTE CON CUENTA.                *
001200******************************************************************
001300 01  REG-DEVPRO.
001400     02  PRO-ID                     PIC S9(09).
001500     02  PRO-NOMBRE                 PIC X(100).
001600     02  FILLER                     PIC X(20).
