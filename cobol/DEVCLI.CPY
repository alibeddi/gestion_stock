000100******************************************************************
000200*              M A E S T R O   D E   C L I E N T E S             *
000300*------------------------------------------------------------------
000400* FECHA       : 14/02/1991                                       *
000500* PROGRAMADOR : J. CASTILLO                                      *
000600* APLICACION  : COTIZACIONES                                     *
000700* COPYBOOK    : DEVCLI                                           *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE CLIENTES CON CUENTA         *
000900*             : ACTIVA, USADO PARA VALIDAR LA CONTRAPARTE DE     *
001000*             : LA COTIZACION CUANDO ESTA NO ES UN PROSPECTO.    *
001100*             : SE CARGA COMPLETO EN TABLA PARA BUSQUEDA POR     *
001200*             : SEARCH ALL.                                      *
001300******************************************************************
001400 01  REG-DEVCLI.
001500*    LLAVE SUSTITUTA DE CLIENTE, REFERENCIADA DESDE CABECERA
001600*    DE COTIZACION COMO CLI-ID (CLIENT-ID)
001700     02  CLI-ID                     PIC S9(09).
001800     02  CLI-NUMERO-CUENTA          PIC X(20).
001900     02  CLI-NOMBRE                 PIC X(100).
002000     02  CLI-NIT                    PIC X(20).
002100     02  CLI-EXONERADO-FLAG         PIC X(01).
002200         88  CLI-ES-EXONERADO               VALUE "S".
002300         88  CLI-NO-EXONERADO               VALUE "N".
002400*    FECHA LIMITE DE EXONERACION, FORMATO AAAAMMDD, SOLO SE
002500*    ARRASTRA COMO DATO -- NO SE VALIDA VIGENCIA EN ESTE PROCESO
002600     02  CLI-FECHA-LIMITE-EXO       PIC X(08).
002700     02  CLI-FECHA-LIMITE-EXO-R REDEFINES CLI-FECHA-LIMITE-EXO.
002800         03  CLI-FLE-ANIO           PIC 9(04).
002900         03  CLI-FLE-MES            PIC 9(02).
003000         03  CLI-FLE-DIA            PIC 9(02).
003100     02  FILLER                     PIC X(29).
