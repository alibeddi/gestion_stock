000100******************************************************************
000110* FECHA       : 04/09/1993                                       *
000120* PROGRAMADOR : RMZ                                               *
000130* APLICACION  : COTIZACIONES                                     *
000140* PROGRAMA    : DEVR0100                                         *
000150* TIPO        : BATCH -- LISTADO                                  *
000160* DESCRIPCION : IMPRIME EL LISTADO DE COTIZACIONES VALORIZADAS   *
000170*             : DEJADAS POR DEVP0100, UNA LINEA POR CADA LINEA   *
000180*             : DE DETALLE, CON RUPTURA DE CONTROL POR NUMERO DE *
000190*             : DEVIS Y TOTALES DE TTC Y PESO POR COTIZACION.    *
000200* ARCHIVOS    : DEVISOUT, LINEASOUT (ENTRADA), LISTADEV (SALIDA) *
000210* PROGRAMA(S) : NINGUNO                                          *
000220******************************************************************
000230*                    R E G I S T R O   D E   C A M B I O S       *
000240******************************************************************
000250* 04/09/1993 RMZ 0059  VERSION ORIGINAL DEL LISTADO DE            *
000260*                      COTIZACIONES VALORIZADAS, A PARTIR DE      *
000270*                      LA SALIDA DE DEVP0100                      *
000280* 17/08/1994 JC  0068  SE AGREGA COLUMNA DE PESO POR LINEA Y      *
000290*                      TOTAL DE PESO POR COTIZACION AL PIE        *
000300* 14/12/1998 MGR Y2K01 REVISION Y2K: FECHA DE VENCIMIENTO Y FECHA *
000310*                      DE CORRIDA SON AAAAMMDD DE 4 DIGITOS, NO   *
000320*                      REQUIEREN VENTANA DE SIGLO                 *
000330* 03/05/2000 EDR 0098  SE AGREGA GRAN TOTAL DE COTIZACIONES Y     *
000340*                      MONTO AL PIE DEL REPORTE (TYPE IS RF)      *
000350* 30/09/2005 EDR 0126  SE DECLARA EL LIMITE DE PAGINA COMO        *
000360*                      CONSTANTE DE TRABAJO, EN VEZ DE LITERAL    *
000370*                      EN LA CLAUSULA PAGE LIMIT                  *
000380* 09/12/2005 EDR 0128  SE AMPLIA LA DOCUMENTACION INTERNA DEL      *
000390*                      PROGRAMA A SOLICITUD DE AUDITORIA DE        *
000400*                      SISTEMAS, SIN CAMBIOS DE LOGICA             *
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.                    DEVR0100.
000440 AUTHOR.                        RMZ.
000450 INSTALLATION.                  DEPARTAMENTO DE COTIZACIONES.
000460 DATE-WRITTEN.                  04/09/1993.
000470 DATE-COMPILED.
000480 SECURITY.                      USO INTERNO UNICAMENTE.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DIGITOS  IS "0" THRU "9".
000540*    CLASS DIGITOS NO SE USA EN VALIDACIONES DE ESTE LISTADO,     0128
000550*    SE DECLARA POR CONVENCION DEL DEPARTAMENTO                   0128
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580******************************************************************
000590*              A R C H I V O S   D E   E N T R A D A
000600******************************************************************
000610     SELECT DEVISOUT  ASSIGN   TO DEVISOUT
000620            ORGANIZATION      IS SEQUENTIAL
000630            FILE STATUS       IS FS-DEVISOUT
000640                                 FSE-DEVISOUT.
000650     SELECT LINEASOUT ASSIGN   TO LINEASOUT
000660            ORGANIZATION      IS SEQUENTIAL
000670            FILE STATUS       IS FS-LINEASOUT
000680                                 FSE-LINEASOUT.
000690     SELECT WORKFILE  ASSIGN   TO WORKFILE.
000700******************************************************************
000710*              A R C H I V O   D E   S A L I D A
000720******************************************************************
000730     SELECT LISTADEV  ASSIGN   TO LISTADEV
000740            ORGANIZATION      IS SEQUENTIAL
000750            FILE STATUS       IS FS-LISTADEV.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790*1 -->CABECERAS VALORIZADAS DEJADAS POR DEVP0100
000800 FD  DEVISOUT.
000810     COPY DEVCAB REPLACING REG-DEVCAB BY REG-DEVCAB-R.
000820*2 -->LINEAS VALORIZADAS DEJADAS POR DEVP0100, MISMO ORDEN QUE
000830*     SUS CABECERAS EN DEVISOUT
000840 FD  LINEASOUT.
000850     COPY DEVLIN REPLACING REG-DEVLIN BY REG-DEVLIN-R.
000860*3 -->ARCHIVO DE TRABAJO DEL SORT, UN REGISTRO POR CABECERA Y UNO
000870*     POR CADA LINEA, EN EL ORDEN EN QUE DEBEN SALIR EN EL LISTADO
000880 SD  WORKFILE.
000890 01  REG-TRABAJO.
000900     02  TRA-NUMERO-DEVIS           PIC X(20).
000910*    UN REGISTRO DE TRABAJO REPRESENTA UNA CABECERA O UNA LINEA;  0128
000920*    EL SORT LOS INTERCALA POR NUMERO DE DEVIS PARA QUE LA SALIDA 0128
000930*    DEL SORT (300-GENERA-LISTADO) LOS RECIBA EN EL ORDEN EN QUE  0128
000940*    DEBEN IMPRIMIRSE                                             0128
000950     02  TRA-TIPO-REG               PIC X(01).
000960         88  TRA-ES-CABECERA                VALUE "1".
000970         88  TRA-ES-LINEA                   VALUE "2".
000980     02  TRA-NUMERO-LINEA           PIC S9(05) COMP-5.
000990     02  TRA-DATOS                  PIC X(80).
001000     02  TRA-DATOS-CAB REDEFINES TRA-DATOS.
001010         03  TRA-CAB-SUJETO             PIC X(40).
001020         03  TRA-CAB-FECHA-VENCE        PIC 9(08).
001030         03  TRA-CAB-TOTAL-TTC          PIC S9(09)V99.
001040         03  TRA-CAB-TOTAL-PESO-KG      PIC S9(07)V999.           0068    
001050         03  FILLER                     PIC X(14).
001060     02  TRA-DATOS-LIN REDEFINES TRA-DATOS.
001070         03  TRA-LIN-PRODUCTO-ID        PIC S9(09).
001080         03  TRA-LIN-CANTIDAD           PIC S9(05).
001090         03  TRA-LIN-PRECIO-UNIT-HT     PIC S9(09)V99.
001100         03  TRA-LIN-MONTO-TVA          PIC S9(09)V99.
001110         03  TRA-LIN-ECOZIT             PIC S9(09)V99.
001120         03  TRA-LIN-PRECIO-TTC         PIC S9(09)V99.
001130         03  TRA-LIN-TOTAL-TTC          PIC S9(09)V99.
001140         03  TRA-LIN-PESO-TOTAL-KG      PIC S9(07)V999.           0068    
001150         03  FILLER                     PIC X(15).
001160*4 -->LISTADO IMPRESO -- REPORT WRITER
001170 FD  LISTADEV
001180     REPORT IS LISTADO-DEVIS.
001190
001200 WORKING-STORAGE SECTION.
001210 77  WKS-LIMITE-PAGINA          PIC 9(02)  COMP   VALUE 60.       0126
001220******************************************************************
001230*               C A M P O S    D E    T R A B A J O              *
001240******************************************************************
001250 01  WKS-CAMPOS-DE-TRABAJO.
001260     02  WKS-PROGRAMA               PIC X(08)         VALUE
001270                                                       "DEVR0100".
001280     02  WKS-FIN-DEVISOUT           PIC X(01)         VALUE "N".
001290         88  WKS-END-DEVISOUT                         VALUE "S".
001300     02  WKS-FIN-WORKFILE           PIC X(01)         VALUE "N".
001310         88  WKS-END-WORKFILE                         VALUE "S".
001320*    WKS-END-DEVISOUT CONTROLA EL CICLO DE LECTURA EN             0128
001330*    100-CARGA-TRABAJO; WKS-END-WORKFILE CONTROLA EL CICLO DE     0128
001340*    LECTURA DE LOS REGISTROS YA ORDENADOS POR EL SORT EN         0128
001350*    300-GENERA-LISTADO                                           0128
001360     02  WKS-FECHA-CORRIDA          PIC 9(08)         VALUE ZEROS.
001370     02  FILLER                     PIC X(05)         VALUE SPACES.
001380******************************************************************
001390*  CAMPOS DE LA COTIZACION EN CURSO, USADOS COMO FUENTE DE LOS   *
001400*  RENGLONES DE ENCABEZADO Y RUPTURA DE CONTROL DEL REPORTE     *
001410******************************************************************
001420 01  WKS-DEVIS-EN-CURSO.
001430     02  WKS-DEV-NUMERO             PIC X(20)         VALUE SPACES.
001440     02  WKS-DEV-SUJETO             PIC X(40)         VALUE SPACES.
001450     02  WKS-DEV-FECHA-VENCE        PIC 9(08)         VALUE ZEROS.
001460******************************************************************
001470*        C O N T A D O R E S   E S T A D I S T I C A S           *
001480******************************************************************
001490     02  WKS-COTIZACIONES-LISTADAS  PIC 9(07)  COMP   VALUE ZEROS.0098    
001500     02  WKS-LINEAS-LISTADAS        PIC 9(07)  COMP   VALUE ZEROS.
001510     02  WKS-GRAN-TOTAL-TTC         PIC S9(11)V99     VALUE ZEROS.0098    
001520     02  WKS-GRAN-TOTAL-PESO-KG     PIC S9(09)V999    VALUE ZEROS.0068    
001530     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.
001540     02  WKS-MASK-MONTO             PIC Z,ZZZ,ZZZ,ZZ9.99.
001550     02  FILLER                     PIC X(05)         VALUE SPACES.
001560******************************************************************
001570*         V A R I A B L E S   D E   F I L E   S T A T U S        *
001580******************************************************************
001590*    FS-DEVISOUT Y FS-LINEASOUT SE VUELVEN A DECLARAR AQUI YA     0128
001600*    QUE ESTE PROGRAMA VUELVE A ABRIR LOS ARCHIVOS DE SALIDA DE   0128
001610*    DEVP0100 COMO ENTRADA PROPIA                                 0128
001620 01  FS-DEVISOUT                    PIC 9(02)         VALUE ZEROS.
001630 01  FS-LINEASOUT                   PIC 9(02)         VALUE ZEROS.
001640 01  FS-LISTADEV                    PIC 9(02)         VALUE ZEROS.
001650 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
001660*    FS-CICLO SE USA COMO INDICE DE 150-FILE-STATUS-EXTENDED CUAND0128
001670*    LA APERTURA CONJUNTA DE DEVISOUT Y LINEASOUT FALLA           0128
001680*                VARIABLES DE FILE STATUS EXTENDED               *
001690 01  FSE-DEVISOUT.
001700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
001710     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
001720     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
001730 01  FSE-LINEASOUT.
001740     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
001750     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
001760     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
001770* Variables de Rutina para control de File Status Extendido
001780*    ESTAS CUATRO SE LLENAN ANTES DE CADA CALL "DEBD1R00" PARA    0128
001790*    IDENTIFICAR PROGRAMA, ARCHIVO Y OPERACION QUE FALLO          0128
001800 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
001810 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
001820 01  ACCION                         PIC X(10)         VALUE SPACES.
001830 01  LLAVE                          PIC X(32)         VALUE SPACES.
001840******************************************************************
001850*    AREAS DE TRABAJO PARA LEER DE VUELTA LAS CABECERAS Y LINEAS  0128
001860*    YA VALORIZADAS -- MISMOS COPYBOOKS QUE USA DEVP0100          0128
001870 01  REG-DEVCAB-IN.
001880     COPY DEVCAB REPLACING REG-DEVCAB BY REG-DEVCAB-IN.
001890 01  REG-DEVLIN-IN.
001900     COPY DEVLIN REPLACING REG-DEVLIN BY REG-DEVLIN-IN.
001910******************************************************************
001920 REPORT SECTION.
001930 RD  LISTADO-DEVIS
001940*    LA RUPTURA DE CONTROL ES POR NUMERO DE DEVIS, YA QUE EL      0128
001950*    WORKFILE VIENE ORDENADO POR ESA LLAVE DESDE EL SORT          0128
001960     CONTROLS ARE WKS-DEV-NUMERO
001970     PAGE LIMIT IS WKS-LIMITE-PAGINA                              0126
001980     HEADING 1
001990     FIRST DETAIL 5
002000     LAST DETAIL 54
002010     FOOTING 58.
002020*
002030*    ENCABEZADO DE PAGINA -- SE REPITE EN CADA HOJA (HEADING 1);      0128
002040*    LOS TITULOS DE COLUMNA VAN EN LINE 4                             0128
002050 01  TYPE IS PH.
002060     02  LINE 1.
002070         03  COLUMN 1   PIC X(30) VALUE
002080             "DEPARTAMENTO DE COTIZACIONES".
002090         03  COLUMN 45  PIC X(28) VALUE
002100             "LISTADO DE COTIZACIONES DEVR0100".
002110         03  COLUMN 88  PIC X(08) VALUE "PAGINA".
002120         03  COLUMN 96  PIC ZZZ9  SOURCE PAGE-COUNTER.
002130     02  LINE 2.
002140         03  COLUMN 1   PIC X(20) VALUE "FECHA DE CORRIDA :".
002150         03  COLUMN 20  PIC 9(08) SOURCE WKS-FECHA-CORRIDA.
002160     02  LINE 4.
002170         03  COLUMN 1   PIC X(20) VALUE "NUMERO DEVIS".
002180         03  COLUMN 22  PIC X(30) VALUE "SUJETO".
002190         03  COLUMN 55  PIC X(09) VALUE "PRODUCTO".
002200         03  COLUMN 66  PIC X(05) VALUE "CANT.".
002210         03  COLUMN 73  PIC X(12) VALUE "PRECIO TTC".
002220         03  COLUMN 87  PIC X(12) VALUE "TOTAL TTC".
002230         03  COLUMN 101 PIC X(08) VALUE "PESO KG".                0068    
002240*
002250*    RENGLON DE RUPTURA AL CAMBIAR WKS-DEV-NUMERO -- IMPRIME LOS      0128
002260*    DATOS DE LA CABECERA ANTES DE LAS LINEAS DE ESA COTIZACION       0128
002270 01  CAB-DEVIS TYPE IS CH.
002280     02  LINE PLUS 2.
002290         03  COLUMN 1   PIC X(11)  VALUE "DEVIS NO. :".
002300         03  COLUMN 13  PIC X(20)  SOURCE WKS-DEV-NUMERO.
002310         03  COLUMN 35  PIC X(40)  SOURCE WKS-DEV-SUJETO.
002320         03  COLUMN 78  PIC X(15)  VALUE "VENCE :".
002330         03  COLUMN 86  PIC 9(08)  SOURCE WKS-DEV-FECHA-VENCE.
002340*
002350 01  DETALLE-LINEA TYPE IS DETAIL.
002360     02  LINE PLUS 1.
002370         03  COLUMN 55  PIC ZZZZZZZZ9
002380                 SOURCE TRA-LIN-PRODUCTO-ID.
002390         03  COLUMN 66  PIC ZZZZ9
002400                 SOURCE TRA-LIN-CANTIDAD.
002410         03  COLUMN 71  PIC Z,ZZZ,ZZ9.99
002420                 SOURCE TRA-LIN-PRECIO-TTC.
002430         03  COLUMN 87  PIC Z,ZZZ,ZZ9.99
002440                 SOURCE TRA-LIN-TOTAL-TTC.
002450         03  COLUMN 101 PIC ZZZ,ZZ9.999
002460                 SOURCE TRA-LIN-PESO-TOTAL-KG.                    0068    
002470*
002480* LOS TOTALES SE SUMAN AQUI CON SUM SOBRE EL PROPIO CAMPO DE LA
002490* LINEA (NO SE TOMA EL TOTAL YA CALCULADO DE LA CABECERA), PUES
002500* EL REPORT WRITER SOLO GARANTIZA EL VALOR CORRECTO EN LA RUPTURA
002510* DE CONTROL PARA CAMPOS ACUMULADOS CON SUM
002520 01  FIN-DEVIS TYPE IS CONTROL FOOTING WKS-DEV-NUMERO
002530               NEXT GROUP PLUS 2.
002540     02  LINE PLUS 1.
002550         03  COLUMN 35  PIC X(20) VALUE "TOTALES DE LA COTIZACION".
002560         03  COLUMN 71  PIC Z,ZZZ,ZZ9.99
002570                 SUM TRA-LIN-TOTAL-TTC.
002580         03  COLUMN 101 PIC ZZZ,ZZ9.999
002590                 SUM TRA-LIN-PESO-TOTAL-KG.                       0068    
002600*
002610*    PIE DE PAGINA, FIJO EN LA LINEA 60 DE CADA HOJA                  0128
002620 01  TYPE IS PF.
002630     02  LINE 60.
002640         03  COLUMN 1   PIC X(40) VALUE
002650             "* * * FIN DE PAGINA * * *".
002660*
002670*    PIE DE REPORTE -- SOLO SE IMPRIME UNA VEZ, AL FINAL DE LA        0128
002680*    ULTIMA PAGINA, CON LOS GRANDES TOTALES DEL LISTADO COMPLETO      0128
002690 01  TYPE IS RF.                                                  0098
002700     02  LINE PLUS 3.
002710         03  COLUMN 1   PIC X(30) VALUE
002720             "TOTAL DE COTIZACIONES LISTADAS :".
002730         03  COLUMN 35  PIC ZZZ,ZZ9 SOURCE
002740                 WKS-COTIZACIONES-LISTADAS.                       0098    
002750     02  LINE PLUS 1.
002760         03  COLUMN 1   PIC X(30) VALUE
002770             "GRAN TOTAL TTC                 :".
002780         03  COLUMN 35  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE
002790                 WKS-GRAN-TOTAL-TTC.                              0098    
002800     02  LINE PLUS 1.
002810         03  COLUMN 1   PIC X(30) VALUE
002820             "GRAN TOTAL PESO KG              :".                 0068    
002830         03  COLUMN 35  PIC ZZZ,ZZZ,ZZ9.999 SOURCE
002840                 WKS-GRAN-TOTAL-PESO-KG.                          0068    
002850******************************************************************
002860 PROCEDURE DIVISION.
002870 000-MAIN SECTION.
002880*    CONDUCE TODO EL LISTADO -- CARGA CABECERAS Y LINEAS DE       0128
002890*    DEVP0100 AL WORKFILE (100-CARGA-TRABAJO), LAS ORDENA POR     0128
002900*    NUMERO DE DEVIS Y TIPO DE REGISTRO, Y GENERA EL REPORTE      0128
002910*    CON REPORT WRITER EN LA SALIDA DEL SORT (300-GENERA-LISTADO) 0128
002920     PERFORM 010-PROCESOS-FECHA
002930     SORT WORKFILE ON ASCENDING KEY TRA-NUMERO-DEVIS
002940                                    TRA-TIPO-REG
002950                                    TRA-NUMERO-LINEA
002960          INPUT PROCEDURE  IS 100-CARGA-TRABAJO
002970          OUTPUT PROCEDURE IS 300-GENERA-LISTADO
002980     PERFORM 800-ESTADISTICAS
002990     STOP RUN.
003000 000-MAIN-E. EXIT.
003010
003020* ACEPTAMOS LA FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE
003030 010-PROCESOS-FECHA SECTION.
003040     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.
003050 010-PROCESOS-FECHA-E. EXIT.
003060
003070* LEE LAS CABECERAS Y LINEAS VALORIZADAS DEJADAS POR DEVP0100 Y
003080* LAS ENTREGA AL SORT COMO UN SOLO REGISTRO DE TRABAJO POR
003090* CABECERA Y UNO POR CADA LINEA, EN EL ORDEN EN QUE SE DEBEN
003100* IMPRIMIR
003110 100-CARGA-TRABAJO SECTION.
003120     OPEN INPUT DEVISOUT, LINEASOUT
003130
003140*    SI CUALQUIERA DE LOS DOS ARCHIVOS NO ABRIO LIMPIO, SE        0128
003150*    IDENTIFICA CUAL EN 150-FILE-STATUS-EXTENDED Y SE ABORTA      0128
003160     IF (FS-DEVISOUT = 0) AND (FS-LINEASOUT = 0)
003170        CONTINUE
003180     ELSE
003190        MOVE 1 TO FS-CICLO
003200        PERFORM 150-FILE-STATUS-EXTENDED THRU 150-FILE-STATUS-EXTENDED-E
003210            VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2
003220     END-IF
003230
003240*    PRIMERA CABECERA -- LAS SIGUIENTES SE LEEN AL FINAL DE CADA  0128
003250*    ITERACION DE 105-PROCESA-UNA-COTIZACION                      0128
003260     READ DEVISOUT INTO REG-DEVCAB-IN
003270        AT END SET WKS-END-DEVISOUT TO TRUE
003280     END-READ
003290
003300     PERFORM 105-PROCESA-UNA-COTIZACION THRU 105-PROCESA-UNA-COTIZACION-E
003310         UNTIL WKS-END-DEVISOUT
003320
003330     CLOSE DEVISOUT, LINEASOUT.
003340 100-CARGA-TRABAJO-E. EXIT.
003350
003360 105-PROCESA-UNA-COTIZACION SECTION.
003370*    POR CADA CABECERA LEIDA DE DEVISOUT, LIBERA AL SORT SU       0128
003380*    REGISTRO DE CABECERA Y TODAS SUS LINEAS, LUEGO AVANZA A      0128
003390*    LA SIGUIENTE CABECERA                                        0128
003400     PERFORM 110-LIBERA-CABECERA
003410     PERFORM 120-LIBERA-LINEAS-DEVIS
003420     READ DEVISOUT INTO REG-DEVCAB-IN
003430        AT END SET WKS-END-DEVISOUT TO TRUE
003440     END-READ.
003450 105-PROCESA-UNA-COTIZACION-E. EXIT.
003460
003470 110-LIBERA-CABECERA SECTION.
003480*    ARMA UN REGISTRO DE TRABAJO TIPO CABECERA (TRA-ES-CABECERA)  0128
003490*    CON LOS DATOS QUE VAN AL RENGLON CH DEL REPORTE              0128
003500     MOVE SPACES              TO REG-TRABAJO
003510     SET TRA-ES-CABECERA      TO TRUE
003520     MOVE CAB-NUMERO-DEVIS  IN REG-DEVCAB-IN TO TRA-NUMERO-DEVIS
003530     MOVE ZEROS                              TO TRA-NUMERO-LINEA
003540     MOVE CAB-SUJETO        IN REG-DEVCAB-IN TO TRA-CAB-SUJETO
003550     MOVE CAB-FECHA-VENCIMIENTO
003560                            IN REG-DEVCAB-IN TO TRA-CAB-FECHA-VENCE
003570     MOVE CAB-TOTAL-TTC     IN REG-DEVCAB-IN TO TRA-CAB-TOTAL-TTC
003580     MOVE CAB-TOTAL-PESO-KG IN REG-DEVCAB-IN
003590                            TO TRA-CAB-TOTAL-PESO-KG              0068    
003600     RELEASE REG-TRABAJO
003610     ADD 1 TO WKS-COTIZACIONES-LISTADAS.                          0098    
003620 110-LIBERA-CABECERA-E. EXIT.
003630
003640 120-LIBERA-LINEAS-DEVIS SECTION.
003650*    LIBERA AL SORT UNA LINEA POR CADA UNA DECLARADA EN           0128
003660*    CAB-CANTIDAD-LINEAS DE LA CABECERA EN CURSO                  0128
003670     PERFORM 125-LIBERA-UNA-LINEA THRU 125-LIBERA-UNA-LINEA-E
003680         VARYING LIN-NUMERO-LINEA IN REG-DEVLIN-IN
003690             FROM 1 BY 1
003700             UNTIL LIN-NUMERO-LINEA IN REG-DEVLIN-IN >
003710                   CAB-CANTIDAD-LINEAS IN REG-DEVCAB-IN.
003720 120-LIBERA-LINEAS-DEVIS-E. EXIT.
003730
003740 125-LIBERA-UNA-LINEA SECTION.
003750*    LEE UNA LINEA DE LINEASOUT Y ARMA SU REGISTRO DE TRABAJO     0128
003760*    PARA EL SORT, TAL COMO QUEDO VALORIZADA POR DEVP0100         0128
003770*    NO SE USA VARYING/AT END AQUI -- EL LLAMADOR                 0128
003780*    (120-LIBERA-LINEAS-DEVIS) CONTROLA CUANTAS LINEAS LEER       0128
003790     READ LINEASOUT INTO REG-DEVLIN-IN
003800
003810     IF FS-LINEASOUT NOT EQUAL 0
003820        MOVE "READ"        TO ACCION
003830        MOVE "LINEASOUT"   TO ARCHIVO
003840        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
003850                        LLAVE, FS-LINEASOUT, FSE-LINEASOUT
003860        MOVE  91           TO RETURN-CODE
003870        STOP RUN
003880     END-IF
003890
003900*    ARMA UN REGISTRO DE TRABAJO TIPO LINEA (TRA-ES-LINEA) CON    0128
003910*    TODOS LOS CAMPOS YA VALORIZADOS POR DEVP0100                 0128
003920     MOVE SPACES              TO REG-TRABAJO
003930     SET TRA-ES-LINEA         TO TRUE
003940     MOVE CAB-NUMERO-DEVIS  IN REG-DEVCAB-IN
003950                              TO TRA-NUMERO-DEVIS
003960     MOVE LIN-NUMERO-LINEA  IN REG-DEVLIN-IN
003970                              TO TRA-NUMERO-LINEA
003980     MOVE LIN-PRODUCTO-ID   IN REG-DEVLIN-IN
003990                              TO TRA-LIN-PRODUCTO-ID
004000     MOVE LIN-CANTIDAD      IN REG-DEVLIN-IN
004010                              TO TRA-LIN-CANTIDAD
004020     MOVE LIN-PRECIO-UNIT-HT IN REG-DEVLIN-IN
004030                              TO TRA-LIN-PRECIO-UNIT-HT
004040     MOVE LIN-MONTO-TVA     IN REG-DEVLIN-IN
004050                              TO TRA-LIN-MONTO-TVA
004060     MOVE LIN-ECOZIT        IN REG-DEVLIN-IN
004070                              TO TRA-LIN-ECOZIT
004080     MOVE LIN-PRECIO-TTC    IN REG-DEVLIN-IN
004090                              TO TRA-LIN-PRECIO-TTC
004100     MOVE LIN-TOTAL-TTC     IN REG-DEVLIN-IN
004110                              TO TRA-LIN-TOTAL-TTC
004120     MOVE LIN-PESO-TOTAL-KG IN REG-DEVLIN-IN
004130                              TO TRA-LIN-PESO-TOTAL-KG        0068    
004140     RELEASE REG-TRABAJO
004150     ADD 1 TO WKS-LINEAS-LISTADAS.
004160 125-LIBERA-UNA-LINEA-E. EXIT.
004170
004180 150-FILE-STATUS-EXTENDED SECTION.
004190*    SE INVOCA UNICAMENTE CUANDO LA APERTURA CONJUNTA DE          0128
004200*    DEVISOUT Y LINEASOUT NO DEVUELVE FILE STATUS CERO EN AMBOS,  0128
004210*    PARA IDENTIFICAR CUAL DE LOS DOS FALLO Y ABORTAR EL PROCESO  0128
004220     MOVE "OPEN" TO ACCION
004230     MOVE SPACES TO LLAVE
004240     EVALUATE FS-CICLO
004250        WHEN 1
004260*    DEVISOUT                                                     0128
004270            IF FS-DEVISOUT NOT EQUAL 0
004280               MOVE "DEVISOUT" TO ARCHIVO
004290               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
004300                               LLAVE, FS-DEVISOUT, FSE-DEVISOUT
004310               MOVE  91         TO RETURN-CODE
004320               STOP RUN
004330            END-IF
004340        WHEN 2
004350*    LINEASOUT                                                    0128
004360            IF FS-LINEASOUT NOT EQUAL 0
004370               MOVE "LINEASOUT" TO ARCHIVO
004380               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
004390                               LLAVE, FS-LINEASOUT, FSE-LINEASOUT
004400               MOVE  91         TO RETURN-CODE
004410               STOP RUN
004420            END-IF
004430     END-EVALUATE.
004440 150-FILE-STATUS-EXTENDED-E. EXIT.
004450
004460* TOMA LOS REGISTROS YA ORDENADOS POR EL SORT Y GENERA EL
004470* LISTADO -- LOS REGISTROS DE CABECERA SOLO ACTUALIZAN LOS
004480* CAMPOS FUENTE DE LA RUPTURA DE CONTROL (NO IMPRIMEN POR SI
004490* SOLOS), LOS DE LINEA GENERAN EL DETALLE
004500 300-GENERA-LISTADO SECTION.
004510*    LISTADEV Y EL REPORT WRITER SE ABREN/INICIAN AQUI, DENTRO    0128
004520*    DE LA OUTPUT PROCEDURE DEL SORT, PUES SOLO EMPIEZAN A        0128
004530*    RECIBIR DATOS CUANDO EL SORT ENTREGA LOS PRIMEROS REGISTROS  0128
004540     OPEN OUTPUT LISTADEV
004550     INITIATE LISTADO-DEVIS
004560
004570     RETURN WORKFILE
004580        AT END SET WKS-END-WORKFILE TO TRUE
004590     END-RETURN
004600
004610     PERFORM 310-PROCESA-REG-TRABAJO THRU 310-PROCESA-REG-TRABAJO-E
004620         UNTIL WKS-END-WORKFILE
004630
004640*    TERMINATE DISPARA EL RENGLON DE RUPTURA FINAL Y EL PIE DE    0128
004650*    REPORTE (RF) CON LOS GRANDES TOTALES                         0128
004660     TERMINATE LISTADO-DEVIS
004670     CLOSE LISTADEV.
004680 300-GENERA-LISTADO-E. EXIT.
004690
004700 310-PROCESA-REG-TRABAJO SECTION.
004710*    LOS REGISTROS DE CABECERA SOLO ACTUALIZAN LOS CAMPOS FUENTE  0128
004720*    DE LA RUPTURA DE CONTROL Y EL GRAN TOTAL (NO IMPRIMEN POR SI 0128
004730*    SOLOS); LOS DE LINEA GENERAN EL RENGLON DE DETALLE           0128
004740*    ACTUALIZA LOS CAMPOS FUENTE DE LA RUPTURA DE CONTROL Y       0128
004750*    ACUMULA EL GRAN TOTAL; NO GENERA RENGLON POR SI SOLA         0128
004760     IF TRA-ES-CABECERA
004770        MOVE TRA-NUMERO-DEVIS     TO WKS-DEV-NUMERO
004780        MOVE TRA-CAB-SUJETO       TO WKS-DEV-SUJETO
004790        MOVE TRA-CAB-FECHA-VENCE  TO WKS-DEV-FECHA-VENCE
004800        ADD TRA-CAB-TOTAL-TTC     TO WKS-GRAN-TOTAL-TTC       0098    
004810        ADD TRA-CAB-TOTAL-PESO-KG TO WKS-GRAN-TOTAL-PESO-KG   0098    
004820     ELSE
004830*    EL GENERATE DISPARA EL RENGLON DE DETALLE Y, SI CAMBIA       0128
004840*    WKS-DEV-NUMERO, TAMBIEN EL RENGLON DE RUPTURA FIN-DEVIS      0128
004850        GENERATE DETALLE-LINEA
004860     END-IF
004870
004880     RETURN WORKFILE
004890        AT END SET WKS-END-WORKFILE TO TRUE
004900     END-RETURN.
004910 310-PROCESA-REG-TRABAJO-E. EXIT.
004920
004930 800-ESTADISTICAS SECTION.
004940*    RESUMEN POR CONSOLA AL TERMINAR EL LISTADO -- COTIZACIONES   0128
004950*    Y LINEAS IMPRESAS, Y EL GRAN TOTAL TTC YA ACUMULADO EN       0128
004960*    310-PROCESA-REG-TRABAJO                                      0128
004970     DISPLAY
004980     "**********************************************************"
004990     DISPLAY
005000     "*     E S T A D I S T I C A S   D E V R 0 1 0 0           *"
005010     DISPLAY
005020     "**********************************************************"
005030
005040*    TOTAL DE COTIZACIONES QUE PASARON POR 310-PROCESA-REG-TRABAJO0128
005050     MOVE ZEROS                     TO WKS-MASK
005060     MOVE WKS-COTIZACIONES-LISTADAS TO WKS-MASK                   0098    
005070     DISPLAY "TOTAL COTIZACIONES LISTADAS              : " WKS-MASK
005080
005090*    TOTAL DE RENGLONES DE DETALLE GENERADOS EN EL LISTADO        0128
005100     MOVE ZEROS                TO WKS-MASK
005110     MOVE WKS-LINEAS-LISTADAS  TO WKS-MASK
005120     DISPLAY "TOTAL LINEAS LISTADAS                    : " WKS-MASK
005130
005140*    MISMO GRAN TOTAL QUE SE IMPRIME EN EL PIE DE REPORTE (RF)    0128
005150     MOVE ZEROS                   TO WKS-MASK-MONTO
005160     MOVE WKS-GRAN-TOTAL-TTC      TO WKS-MASK-MONTO               0098    
005170     DISPLAY "GRAN TOTAL TTC                           : "
005180             WKS-MASK-MONTO
005190
005200     DISPLAY
005210     "**********************************************************".
005220 800-ESTADISTICAS-E. EXIT.
