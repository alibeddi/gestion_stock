000100******************************************************************
000200* FECHA       : 09/06/1991                                       *
000300* PROGRAMADOR : J. CASTILLO                                      *
000400* APLICACION  : COTIZACIONES                                     *
000500* PROGRAMA    : DEVP0100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALORIZA LAS COTIZACIONES (DEVIS) RECIBIDAS DE   *
000800*             : VENTAS, APLICANDO TVA Y ECOZIT POR LINEA Y       *
000900*             : ACUMULANDO LOS TOTALES DE CABECERA. NUMERA LAS   *
001000*             : COTIZACIONES NUEVAS Y VALIDA REFERENCIAS DE      *
001100*             : PRODUCTO, CLIENTE Y PROSPECTO CONTRA LOS         *
001200*             : MAESTROS RESPECTIVOS.                            *
001300*             : DEJA UN ARCHIVO DE CABECERAS Y UN ARCHIVO DE     *
001400*             : LINEAS YA VALORIZADOS PARA EL LISTADO DEVR0100.  *
001500* ARCHIVOS    : PRODUIN, CLIENTIN, PROSPIN, DEVISIN, LINEASIN,   *
001600*             : DEVISOUT, LINEASOUT, FTPREP (BITACORA ERRORES)   *
001700* PROGRAMA(S) : RUTINA DEBD1R00, DEVG0100 (NUMERACION)           *
001800******************************************************************
001900*                    R E G I S T R O   D E   C A M B I O S       *
002000******************************************************************
002100* 09/06/1991 JC  0000  VERSION ORIGINAL DEL PROCESO DE            *
002200*                      VALORIZACION DE COTIZACIONES               *
002300* 22/11/1991 JC  0014  SE AGREGA VALIDACION DE PRODUCTO INACTIVO  *
002400* 03/03/1992 RMZ 0031  SE CORRIGE CALCULO DE ECOZIT, NO SE        *
002500*                      APLICABA SOBRE PRECIO UNITARIO SINO TTC    *
002600* 17/08/1993 RMZ 0058  SE AGREGA PESO TOTAL POR COTIZACION        *
002700* 25/01/1994 JC  0070  SE VALIDA UNICIDAD DE NUMERO DE DEVIS      *
002800* 09/09/1994 EDR 0088  SE AGREGA RECHAZO DE COTIZACION COMPLETA   *
002900*                      SI UNA LINEA FALLA VALIDACION DE MONTOS    *
003000* 30/06/1995 EDR 0093  SE SEPARA LA NUMERACION A RUTINA DEVG0100  *
003100* 14/12/1998 MGR Y2K01 REVISION Y2K: FECHAS DE COTIZACION Y DE    *
003200*                      EXONERACION DE CLIENTE SON AAAAMMDD DE     *
003300*                      ORIGEN, NO REQUIEREN VENTANA DE SIGLO      *
003400* 22/02/1999 MGR Y2K02 SE CONFIRMA QUE WKS-FECHA-CORRIDA (SYSIN)  *
003500*                      YA VIENE EN FORMATO AAAAMMDD DE 4 DIGITOS  *
003600* 11/07/2001 EDR 0102  SE AGREGA CONTEO DE COTIZACIONES SIN PESO  *
003700*                      EN LA ESTADISTICA FINAL                   *
003800* 19/05/2004 EDR 0117  SE ELIMINA VALIDACION DE PRODUCTO INACTIVO *
003900*                      QUE VENIA DE 0014, YA NO APLICA AL NEGOCIO *
004000* 30/09/2005 EDR 0124  SE CORRIGE TRUNCAMIENTO DE WKS-MASK EN     *
004100*                      EL DESPLIEGUE DE COTIZACIONES SIN PESO;    *
004200*                      SE AGREGA TOPE DE CAPACIDAD PARA LAS       *
004300*                      TABLAS DE PRODUCTO, CLIENTE Y PROSPECTO    *
004400* 14/10/2005 EDR 0127  SE CORRIGE VALIDACION DE DEVIS SIN         *
004500*                      CLIENTE NI PROSPECTO, COMPARABA EL NIVEL   *
004600*                      88 CONTRA SPACE EN VEZ DEL CAMPO REAL      *
004700*                      CAB-TIPO-CONTRAPARTE; SE HONRA LA TASA DE  *
004800*                      TVA DE LA LINEA CUANDO VIENE INFORMADA EN  *
004900*                      LUGAR DE SOBREESCRIBIRLA SIEMPRE CON 19%   *
004910* 02/12/2005 EDR 0128  SE CAMBIA SEARCH ALL POR SEARCH SIMPLE     *
004920*                      SOBRE WKS-DEVIS-VISTOS, PUES LA TABLA SE   *
004930*                      LLENA EN ORDEN DE LLEGADA Y NO GARANTIZA   *
004940*                      ORDEN ASCENDENTE; SE AMPLIA LA             *
004950*                      DOCUMENTACION INTERNA DEL PROGRAMA A       *
004960*                      SOLICITUD DE AUDITORIA DE SISTEMAS         *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.                    DEVP0100.
005300 AUTHOR.                        J. CASTILLO.
005400 INSTALLATION.                  DEPARTAMENTO DE COTIZACIONES.
005500 DATE-WRITTEN.                  09/06/1991.
005600 DATE-COMPILED.
005700 SECURITY.                      USO INTERNO UNICAMENTE.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006010*    UPSI-0 LO ENCIENDE EL OPERADOR EN EL JCL CUANDO QUIERE       0128
006020*    ADEMAS UN RESUMEN DE ERRORES POR CONSOLA (VER                0128
006030*    800-DOCUMENTA-ERROR) -- CLASE DIGITOS/ALFAS NO SE USAN EN    0128
006040*    ESTA VERSION, SE DEJAN POR CONVENCION DEL DEPARTAMENTO       0128
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITOS  IS "0" THRU "9"
006300     CLASS ALFAS    IS "A" THRU "Z"
006400     UPSI-0 ON STATUS IS WKS-UPSI-RESUMEN.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O S   D E   E N T R A D A
006900******************************************************************
006910*    LOS TRES MAESTROS Y LAS CABECERAS/LINEAS DE COTIZACION       0128
006920*    LLEGAN COMO ARCHIVOS PLANOS DE VENTAS, ORGANIZACION LINE     0128
006930*    SEQUENTIAL -- FSE-XXXXIN CAPTURA EL DETALLE PARA DEBD1R00    0128
007000     SELECT PRODUIN  ASSIGN   TO PRODUIN
007100            ORGANIZATION     IS LINE SEQUENTIAL
007200            FILE STATUS      IS FS-PRODUIN
007300                                FSE-PRODUIN.
007400     SELECT CLIENTIN ASSIGN   TO CLIENTIN
007500            ORGANIZATION     IS LINE SEQUENTIAL
007600            FILE STATUS      IS FS-CLIENTIN
007700                                FSE-CLIENTIN.
007800     SELECT PROSPIN  ASSIGN   TO PROSPIN
007900            ORGANIZATION     IS LINE SEQUENTIAL
008000            FILE STATUS      IS FS-PROSPIN
008100                                FSE-PROSPIN.
008200     SELECT DEVISIN  ASSIGN   TO DEVISIN
008300            ORGANIZATION     IS LINE SEQUENTIAL
008400            FILE STATUS      IS FS-DEVISIN
008500                                FSE-DEVISIN.
008600     SELECT LINEASIN ASSIGN   TO LINEASIN
008700            ORGANIZATION     IS LINE SEQUENTIAL
008800            FILE STATUS      IS FS-LINEASIN
008900                                FSE-LINEASIN.
009000******************************************************************
009100*              A R C H I V O S   D E   S A L I D A
009200******************************************************************
009210*    DEVISOUT/LINEASOUT ALIMENTAN AL LISTADO DEVR0100; FTPREP ES  0128
009220*    LA BITACORA DE ERRORES DE ESTA CORRIDA (ORGANIZATION         0128
009230*    SEQUENTIAL, SIN FSE PUES SON DE SALIDA)                      0128
009300     SELECT DEVISOUT  ASSIGN  TO DEVISOUT
009400            ORGANIZATION     IS SEQUENTIAL
009500            FILE STATUS      IS FS-DEVISOUT.
009600     SELECT LINEASOUT ASSIGN  TO LINEASOUT
009700            ORGANIZATION     IS SEQUENTIAL
009800            FILE STATUS      IS FS-LINEASOUT.
009900     SELECT FTPREP    ASSIGN  TO FTPREP
010000            ORGANIZATION     IS SEQUENTIAL
010100            FILE STATUS      IS FS-FTPREP.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500*1 -->MAESTRO DE PRODUCTOS, CARGADO COMPLETO EN TABLA
010600 FD  PRODUIN.
010700     COPY DEVPRD.
010800*2 -->MAESTRO DE CLIENTES, CARGADO COMPLETO EN TABLA
010900 FD  CLIENTIN.
011000     COPY DEVCLI.
011100*3 -->MAESTRO DE PROSPECTOS, CARGADO COMPLETO EN TABLA
011200 FD  PROSPIN.
011300     COPY DEVPRO.
011400*4 -->CABECERAS DE COTIZACION A VALORIZAR
011500 FD  DEVISIN.
011600     COPY DEVCAB REPLACING REG-DEVCAB BY REG-DEVCAB-BUF.
011700*5 -->LINEAS DE COTIZACION A VALORIZAR, EN EL MISMO ORDEN QUE
011800*     SUS CABECERAS EN DEVISIN
011900 FD  LINEASIN.
012000     COPY DEVLIN REPLACING REG-DEVLIN BY REG-DEVLIN-BUF.
012100*6 -->CABECERAS DE COTIZACION YA VALORIZADAS, PARA DEVR0100
012200 FD  DEVISOUT.
012300     COPY DEVCAB REPLACING REG-DEVCAB BY REG-DEVCAB-OUT.
012400*7 -->LINEAS DE COTIZACION YA VALORIZADAS, PARA DEVR0100
012500 FD  LINEASOUT.
012600     COPY DEVLIN REPLACING REG-DEVLIN BY REG-DEVLIN-OUT.
012700*8 -->BITACORA DE ERRORES DE VALIDACION Y RECHAZOS
012800 FD  FTPREP.
012900 01  REPORT-LINE                    PIC X(100).
013000
013100 WORKING-STORAGE SECTION.
013110*    TOPE DE REGISTROS PARA LAS TRES TABLAS DE MAESTROS Y LA DE   0128
013120*    NUMEROS VISTOS -- COINCIDE CON EL LIMITE DEL OCCURS DE CADA  0128
013130*    UNA, VER TICKET 0124                                        0128
013200 77  WKS-MAX-REG-TABLA          PIC 9(05)  COMP   VALUE 20000.    0124
013300******************************************************************
013400*               C A M P O S    D E    T R A B A J O              *
013500******************************************************************
013600 01  WKS-CAMPOS-DE-TRABAJO.
013700     02  WKS-PROGRAMA               PIC X(08)         VALUE
013800                                                       "DEVP0100".
013900     02  WKS-UPSI-RESUMEN           PIC 9(01)         VALUE ZERO.
014000     02  WKS-FIN-DEVISIN            PIC X(01)         VALUE "N".
014100         88  WKS-END-DEVISIN                          VALUE "S".
014200     02  WKS-FECHA-CORRIDA          PIC 9(08)         VALUE ZEROS.
014300*    CONSECUTIVO DE NUMERACION DE COTIZACIONES DE ESTA CORRIDA,
014400*    SE ENVUELVE DE 9999 A 0001 (SUSTITUYE EL SORTEO ALEATORIO
014500*    DEL SISTEMA DE ORIGEN, VER REGISTRO DE CAMBIOS 0093)
014600     02  WKS-SIGUIENTE-DEVIS-NUM    PIC 9(04)  COMP   VALUE ZEROS.
014700******************************************************************
014800*        C O N T A D O R E S   E S T A D I S T I C A S           *
014900******************************************************************
015000     02  WKS-DEVIS-LEIDOS           PIC 9(07)  COMP   VALUE ZEROS.
015100     02  WKS-DEVIS-ACEPTADOS        PIC 9(07)  COMP   VALUE ZEROS.
015200     02  WKS-DEVIS-RECHAZADOS       PIC 9(07)  COMP   VALUE ZEROS.
015300     02  WKS-DEVIS-SIN-PESO         PIC 9(07)  COMP   VALUE ZEROS.0102    
015400     02  WKS-LINEAS-LEIDAS          PIC 9(07)  COMP   VALUE ZEROS.
015500     02  WKS-LINEAS-VALORIZADAS     PIC 9(07)  COMP   VALUE ZEROS.
015600     02  WKS-CONTADOR-ERRORES       PIC 9(07)  COMP   VALUE ZEROS.
015700     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.
015800******************************************************************
015900*           TABLA  DE  PRODUCTOS  (SEARCH ALL POR PRD-ID)        *
016000*           SOLO SE CONSERVAN LOS CAMPOS QUE INTERVIENEN EN LA   *
016100*           VALORIZACION DE LINEAS (REGLAS 2 Y 5)                *
016200******************************************************************
016300     02  WKS-TAB-PRODUCTO-LONG      PIC 9(05)  COMP   VALUE ZEROS.
016400     02  WKS-TABLA-PRODUCTO.
016500         03  WKS-PRODUCTOS OCCURS 0 TO 20000
016600                           DEPENDING ON WKS-TAB-PRODUCTO-LONG
016700                           ASCENDING KEY WKS-TP-ID
016800                           INDEXED BY WKS-I-PRD.
016900             04  WKS-TP-ID              PIC S9(09).
017000             04  WKS-TP-PESO-KG         PIC S9(07)V999.           0058    
017100             04  WKS-TP-PESO-IND        PIC X(01).                0058    
017200                 88  WKS-TP-PESO-OK             VALUE "S".        0058    
017300             04  WKS-TP-ECOZIT-FLAG     PIC X(01).
017400                 88  WKS-TP-ECOZIT-OK           VALUE "S".        0031    
017500******************************************************************
017600*           TABLA  DE  CLIENTES   (SEARCH ALL POR CLI-ID)        *
017700******************************************************************
017710*    SOLO SE CONSERVA EL ID -- EL CLIENTE NO APORTA NINGUN OTRO   0128
017720*    CAMPO A LA VALORIZACION, SOLO SIRVE PARA VALIDAR QUE LA      0128
017730*    REFERENCIA DE LA COTIZACION EXISTE (REGLA 11)                0128
017800     02  WKS-TAB-CLIENTE-LONG       PIC 9(05)  COMP   VALUE ZEROS.
017900     02  WKS-TABLA-CLIENTE.
018000         03  WKS-CLIENTES  OCCURS 0 TO 20000
018100                           DEPENDING ON WKS-TAB-CLIENTE-LONG
018200                           ASCENDING KEY WKS-TC-ID
018300                           INDEXED BY WKS-I-CLI.
018400             04  WKS-TC-ID               PIC S9(09).
018500******************************************************************
018600*           TABLA  DE  PROSPECTOS  (SEARCH ALL POR PRO-ID)       *
018700******************************************************************
018710*    MISMO CRITERIO QUE LA TABLA DE CLIENTES -- SOLO EL ID PARA   0128
018720*    VALIDAR LA REFERENCIA DE PROSPECTO DE LA COTIZACION          0128
018800     02  WKS-TAB-PROSPECTO-LONG     PIC 9(05)  COMP   VALUE ZEROS.
018900     02  WKS-TABLA-PROSPECTO.
019000         03  WKS-PROSPECTOS OCCURS 0 TO 20000
019100                            DEPENDING ON WKS-TAB-PROSPECTO-LONG
019200                            ASCENDING KEY WKS-TR-ID
019300                            INDEXED BY WKS-I-PRO.
019400             04  WKS-TR-ID              PIC S9(09).
019500******************************************************************
019600*      TABLA DE NUMEROS DE DEVIS YA VISTOS EN ESTA CORRIDA       *
019700*      SE LLENA EN EL ORDEN EN QUE LLEGAN LAS COTIZACIONES DE    0128
019800*      DEVISIN, NO EN ORDEN ASCENDENTE (NUMEROS PRESUPLIDOS EN   0128
019900*      ACTUALIZACIONES O GENERADOS CON ENVOLTURA 9999->0001), Y  0128
020000*      SE RECORRE CON SEARCH SIMPLE (NO SEARCH ALL) EN 250 Y 255 0128
020100******************************************************************
020200     02  WKS-TAB-VISTOS-LONG        PIC 9(05)  COMP   VALUE ZEROS.0070
020300     02  WKS-TABLA-VISTOS.                                        0070
020400         03  WKS-DEVIS-VISTOS OCCURS 0 TO 20000                   0070
020500                              DEPENDING ON WKS-TAB-VISTOS-LONG    0070
020600                              INDEXED BY WKS-I-VIS.
020700             04  WKS-NUM-VISTO           PIC X(20).               0070
020800     02  FILLER                     PIC X(05)         VALUE SPACES.
020900******************************************************************
021000*          BANDERAS DE VALIDACION DE LA COTIZACION EN CURSO      *
021100******************************************************************
021200 01  WKS-VALIDACIONES.
021300     02  WKS-VALIDACION-OK          PIC X(01)         VALUE "S".
021400         88  WKS-DEVIS-VALIDO                         VALUE "S".
021500         88  WKS-DEVIS-INVALIDO                       VALUE "N".
021600     02  WKS-MENSAJE-ERROR          PIC X(60).
021700     02  FILLER                     PIC X(05)         VALUE SPACES.
021800******************************************************************
021900*           ESTRUCTURA REPORTE DE ERRORES CON COTIZACIONES       *
022000******************************************************************
022100 01  WKS-REPORTE-ERRORES.
022200     02  WKS-NUM-DEVIS-ERR          PIC X(20).
022300     02  FILLER                     PIC X(01)         VALUE "|".
022400     02  WKS-LINEA-ERR              PIC 9(05).
022500     02  FILLER                     PIC X(01)         VALUE "|".
022600     02  WKS-MENSAJE-ERR            PIC X(60).
022700******************************************************************
022800*         V A R I A B L E S   D E   F I L E   S T A T U S        *
022900******************************************************************
022910*    UNA POR CADA ARCHIVO, MAS FS-CICLO QUE SOLO SE USA COMO      0128
022920*    INDICE DE 025-FILE-STATUS-EXTENDED CUANDO ALGO FALLA AL      0128
022930*    ABRIR                                                        0128
023000 01  FS-PRODUIN                     PIC 9(02)         VALUE ZEROS.
023100 01  FS-CLIENTIN                    PIC 9(02)         VALUE ZEROS.
023200 01  FS-PROSPIN                     PIC 9(02)         VALUE ZEROS.
023300 01  FS-DEVISIN                     PIC 9(02)         VALUE ZEROS.
023400 01  FS-LINEASIN                    PIC 9(02)         VALUE ZEROS.
023500 01  FS-DEVISOUT                    PIC 9(02)         VALUE ZEROS.
023600 01  FS-LINEASOUT                   PIC 9(02)         VALUE ZEROS.
023700 01  FS-FTPREP                      PIC 9(02)         VALUE ZEROS.
023800 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
023900*                VARIABLES DE FILE STATUS EXTENDED               *
023910*    UNO POR CADA ARCHIVO DE ENTRADA -- SE PASAN A DEBD1R00       0128
023920*    JUNTO CON EL FILE STATUS DE DOS DIGITOS PARA OBTENER EL      0128
023930*    CODIGO DE ERROR DETALLADO DEL SISTEMA OPERATIVO              0128
024000 01  FSE-PRODUIN.
024100     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
024200     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
024300     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
024400 01  FSE-CLIENTIN.
024500     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
024600     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
024700     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
024800 01  FSE-PROSPIN.
024900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
025000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
025100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
025200 01  FSE-DEVISIN.
025300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
025400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
025500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
025600 01  FSE-LINEASIN.
025700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
025800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
025900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
026000* Variables de Rutina para control de File Status Extendido
026010*    ESTAS CUATRO SE LLENAN ANTES DE CADA CALL "DEBD1R00" PARA    0128
026020*    IDENTIFICAR PROGRAMA, ARCHIVO Y OPERACION QUE FALLO           0128
026100 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
026200 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
026300 01  ACCION                         PIC X(10)         VALUE SPACES.
026400 01  LLAVE                          PIC X(32)         VALUE SPACES.
026500******************************************************************
026600*          AREA DE ENLACE CON LA RUTINA DE NUMERACION            *
026700******************************************************************
026800 01  WKS-ENLACE-DEVG0100.                                         0093    
026900     02  ENL-FECHA-CORRIDA          PIC 9(08).
027000     02  ENL-SIGUIENTE-NUMERO       PIC 9(04).
027100     02  ENL-TIPO-DOCUMENTO         PIC X(03).
027200     02  ENL-NUMERO-GENERADO        PIC X(20).
027300     02  FILLER                     PIC X(05)         VALUE SPACES.
027400******************************************************************
027500 01  REG-DEVCAB-IN.
027600     COPY DEVCAB REPLACING REG-DEVCAB BY REG-DEVCAB-IN.
027700 01  REG-DEVLIN-IN.
027800     COPY DEVLIN REPLACING REG-DEVLIN BY REG-DEVLIN-IN.
027900******************************************************************
028000 PROCEDURE DIVISION.
028100* SECUENCIA PRINCIPAL DEL PROCESO POR LOTES: PREPARA LA FECHA     0128
028200* DE CORRIDA, ABRE ARCHIVOS, CARGA LOS MAESTROS EN TABLA,         0128
028300* PROCESA CADA COTIZACION DE DEVISIN HASTA FIN DE ARCHIVO,        0128
028400* IMPRIME ESTADISTICAS Y CIERRA ARCHIVOS ANTES DE TERMINAR        0128
028500 000-MAIN SECTION.
028600     PERFORM 010-PROCESOS-FECHA
028700     PERFORM 020-ABRIR-ARCHIVOS
028800     PERFORM 100-CARGA-MAESTROS-EN-TABLA
028900     PERFORM 200-PROCESA-UN-DEVIS UNTIL WKS-END-DEVISIN
029000     PERFORM 900-ESTADISTICAS
029100     PERFORM 990-CERRAR-ARCHIVOS
029200     STOP RUN.
029300 000-MAIN-E. EXIT.
029400
029500* ACEPTAMOS LA FECHA DE CORRIDA DESDE SYSIN, FORMATO AAAAMMDD,
029600* PARA USARLA COMO PARTE DEL NUMERO DE COTIZACION GENERADO
029700 010-PROCESOS-FECHA SECTION.
029800     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.
029900 010-PROCESOS-FECHA-E. EXIT.
030000
030100*APERTURA Y VALIDACION FSE DE ARCHIVOS
030200* SI CUALQUIERA DE LOS OCHO ARCHIVOS (CINCO DE ENTRADA, TRES      0128
030300* DE SALIDA) NO ABRE CORRECTAMENTE SE INVOCA                      0128
030400* 025-FILE-STATUS-EXTENDED PARA DOCUMENTAR EL ERROR EXACTO        0128
030500* ANTES DE TERMINAR EL PROCESO CON RETURN-CODE 91 (CONVENCION     0128
030600* DEL BANCO PARA ABEND CONTROLADO)                                0128
030700 020-ABRIR-ARCHIVOS SECTION.
030800     OPEN INPUT  PRODUIN, CLIENTIN, PROSPIN, DEVISIN, LINEASIN
030900     OPEN OUTPUT DEVISOUT, LINEASOUT, FTPREP
031000
031100     IF (FS-PRODUIN = 0)  AND (FS-CLIENTIN  = 0) AND
031200        (FS-PROSPIN = 0)  AND (FS-DEVISIN   = 0) AND
031300        (FS-LINEASIN = 0) AND (FS-DEVISOUT  = 0) AND
031400        (FS-LINEASOUT = 0) AND (FS-FTPREP   = 0)
031500        CONTINUE
031600     ELSE
031700        MOVE 1 TO FS-CICLO
031800        PERFORM 025-FILE-STATUS-EXTENDED THRU 025-FILE-STATUS-EXTENDED-E
031900            VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 8
032000     END-IF.
032100 020-ABRIR-ARCHIVOS-E. EXIT.
032200
032300* DIAGNOSTICO DETALLADO DE ERROR DE APERTURA DE ARCHIVOS -- SE    0128
032400* INVOCA UNA VEZ POR CADA VALOR DE FS-CICLO (1 A 8), UNO POR      0128
032500* ARCHIVO, Y SOLO ACTUA SI EL FILE STATUS DE ESE ARCHIVO ES       0128
032600* DISTINTO DE CERO                                                0128
032700 025-FILE-STATUS-EXTENDED SECTION.
032800     MOVE "OPEN" TO ACCION
032900     MOVE SPACES TO LLAVE
033000     EVALUATE FS-CICLO
033100*           FS-PRODUIN -- MAESTRO DE PRODUCTOS (ENTRADA)          0128
033200        WHEN 1
033300            IF FS-PRODUIN NOT EQUAL 0
033400               MOVE "PRODUIN"  TO ARCHIVO
033500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
033600                               LLAVE, FS-PRODUIN, FSE-PRODUIN
033700               MOVE  91         TO RETURN-CODE
033800               PERFORM 990-CERRAR-ARCHIVOS
033900               STOP RUN
034000            END-IF
034100*           FS-CLIENTIN -- MAESTRO DE CLIENTES (ENTRADA)          0128
034200        WHEN 2
034300            IF FS-CLIENTIN NOT EQUAL 0
034400               MOVE "CLIENTIN" TO ARCHIVO
034500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
034600                               LLAVE, FS-CLIENTIN, FSE-CLIENTIN
034700               MOVE  91         TO RETURN-CODE
034800               PERFORM 990-CERRAR-ARCHIVOS
034900               STOP RUN
035000            END-IF
035100*           FS-PROSPIN -- MAESTRO DE PROSPECTOS (ENTRADA)         0128
035200        WHEN 3
035300            IF FS-PROSPIN NOT EQUAL 0
035400               MOVE "PROSPIN"  TO ARCHIVO
035500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
035600                               LLAVE, FS-PROSPIN, FSE-PROSPIN
035700               MOVE  91         TO RETURN-CODE
035800               PERFORM 990-CERRAR-ARCHIVOS
035900               STOP RUN
036000            END-IF
036100*           FS-DEVISIN -- CABECERAS DE COTIZACION (ENTRADA)       0128
036200        WHEN 4
036300            IF FS-DEVISIN NOT EQUAL 0
036400               MOVE "DEVISIN"  TO ARCHIVO
036500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
036600                               LLAVE, FS-DEVISIN, FSE-DEVISIN
036700               MOVE  91         TO RETURN-CODE
036800               PERFORM 990-CERRAR-ARCHIVOS
036900               STOP RUN
037000            END-IF
037100*           FS-LINEASIN -- LINEAS DE DETALLE DE COTIZACION (ENTRADA)0128
037200        WHEN 5
037300            IF FS-LINEASIN NOT EQUAL 0
037400               MOVE "LINEASIN" TO ARCHIVO
037500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
037600                               LLAVE, FS-LINEASIN, FSE-LINEASIN
037700               MOVE  91         TO RETURN-CODE
037800               PERFORM 990-CERRAR-ARCHIVOS
037900               STOP RUN
038000            END-IF
038100*           NINGUNO DE LOS CINCO ARCHIVOS DE ENTRADA FALLO -- EL  0128
038200*           PROBLEMA ESTA EN LOS TRES DE SALIDA (DEVISOUT,        0128
038300*           LINEASOUT O FTPREP), SE REPORTAN LOS TRES POR CONSOLA 0128
038400        WHEN OTHER
038500            DISPLAY "ERROR AL ABRIR ARCHIVOS DE SALIDA"
038600                    UPON CONSOLE
038700            DISPLAY "FS-DEVISOUT  : " FS-DEVISOUT  UPON CONSOLE
038800            DISPLAY "FS-LINEASOUT : " FS-LINEASOUT UPON CONSOLE
038900            DISPLAY "FS-FTPREP    : " FS-FTPREP    UPON CONSOLE
039000            MOVE  91         TO RETURN-CODE
039100            PERFORM 990-CERRAR-ARCHIVOS
039200            STOP RUN
039300     END-EVALUATE.
039400 025-FILE-STATUS-EXTENDED-E. EXIT.
039500
039600* CARGA LOS TRES MAESTROS COMPLETOS EN TABLA, ORDENADOS POR SU
039700* LLAVE SUSTITUTA, PARA QUE LAS VALIDACIONES DE REFERENCIA SE
039800* RESUELVAN CON SEARCH ALL (NO HAY ACCESO INDEXADO A ESTOS
039900* ARCHIVOS EN ESTA VERSION DEL PROCESO)
040000 100-CARGA-MAESTROS-EN-TABLA SECTION.
040100     PERFORM 110-CARGA-TABLA-PRODUCTO
040200     PERFORM 120-CARGA-TABLA-CLIENTE
040300     PERFORM 130-CARGA-TABLA-PROSPECTO.
040400 100-CARGA-MAESTROS-EN-TABLA-E. EXIT.
040500
040600* LEE PRODUIN COMPLETO Y ACUMULA CADA PRODUCTO EN LA TABLA EN     0128
040700* MEMORIA WKS-TABLA-PRODUCTO, EN EL MISMO ORDEN DEL ARCHIVO       0128
040800* (QUE VIENE ORDENADO POR CODIGO DE PRODUCTO DESDE EL MAESTRO)    0128
040900 110-CARGA-TABLA-PRODUCTO SECTION.
041000     READ PRODUIN
041100        AT END MOVE HIGH-VALUES TO PRD-CODIGO
041200     END-READ
041300     PERFORM 115-ACUMULA-PRODUCTO THRU 115-ACUMULA-PRODUCTO-E
041400         UNTIL PRD-CODIGO = HIGH-VALUES.
041500 110-CARGA-TABLA-PRODUCTO-E. EXIT.
041600
041700* AGREGA UN PRODUCTO A LA TABLA Y LEE EL SIGUIENTE REGISTRO --    0128
041800* WKS-TP-PESO-KG Y WKS-TP-PESO-IND SE USAN EN                     0128
041900* 400-PRECIO-LINEA-DEVIS PARA CALCULAR EL PESO DE CADA LINEA      0128
042000* (REGLA 7)                                                       0128
042100 115-ACUMULA-PRODUCTO SECTION.
042200     ADD 1 TO WKS-TAB-PRODUCTO-LONG
042300     IF WKS-TAB-PRODUCTO-LONG > WKS-MAX-REG-TABLA                 0124
042400        DISPLAY "TABLA DE PRODUCTOS EXCEDE CAPACIDAD MAXIMA"      0124
042500     END-IF                                                       0124
042600     SET WKS-I-PRD TO WKS-TAB-PRODUCTO-LONG
042700     MOVE PRD-ID          TO WKS-TP-ID         (WKS-I-PRD)
042800     MOVE PRD-PESO-KG     TO WKS-TP-PESO-KG    (WKS-I-PRD)    0058    
042900     MOVE PRD-PESO-INDICADOR
043000                          TO WKS-TP-PESO-IND   (WKS-I-PRD)    0058    
043100     MOVE PRD-ECOZIT-FLAG TO WKS-TP-ECOZIT-FLAG(WKS-I-PRD)
043200     READ PRODUIN
043300        AT END MOVE HIGH-VALUES TO PRD-CODIGO
043400     END-READ.
043500 115-ACUMULA-PRODUCTO-E. EXIT.
043600
043700* LEE CLIENTIN COMPLETO Y ACUMULA CADA CLIENTE EN LA TABLA EN     0128
043800* MEMORIA WKS-TABLA-CLIENTE, PARA VALIDAR CAB-CLIENTE-ID EN       0128
043900* 210-VALIDA-REFERENCIAS SIN ACCESO INDEXADO AL MAESTRO           0128
044000 120-CARGA-TABLA-CLIENTE SECTION.
044100     READ CLIENTIN
044200        AT END MOVE HIGH-VALUES TO CLI-NUMERO-CUENTA
044300     END-READ
044400     PERFORM 125-ACUMULA-CLIENTE THRU 125-ACUMULA-CLIENTE-E
044500         UNTIL CLI-NUMERO-CUENTA = HIGH-VALUES.
044600 120-CARGA-TABLA-CLIENTE-E. EXIT.
044700
044800* AGREGA UN CLIENTE A LA TABLA Y LEE EL SIGUIENTE REGISTRO        0128
044900 125-ACUMULA-CLIENTE SECTION.
045000     ADD 1 TO WKS-TAB-CLIENTE-LONG
045100     IF WKS-TAB-CLIENTE-LONG > WKS-MAX-REG-TABLA                  0124
045200        DISPLAY "TABLA DE CLIENTES EXCEDE CAPACIDAD MAXIMA"       0124
045300     END-IF                                                       0124
045400     SET WKS-I-CLI TO WKS-TAB-CLIENTE-LONG
045500     MOVE CLI-ID       TO WKS-TC-ID (WKS-I-CLI)
045600     READ CLIENTIN
045700        AT END MOVE HIGH-VALUES TO CLI-NUMERO-CUENTA
045800     END-READ.
045900 125-ACUMULA-CLIENTE-E. EXIT.
046000
046100* LEE PROSPIN COMPLETO Y ACUMULA CADA PROSPECTO EN LA TABLA EN    0128
046200* MEMORIA WKS-TABLA-PROSPECTO, PARA VALIDAR CAB-PROSPECTO-ID      0128
046300* EN 210-VALIDA-REFERENCIAS SIN ACCESO INDEXADO AL MAESTRO        0128
046400 130-CARGA-TABLA-PROSPECTO SECTION.
046500     READ PROSPIN
046600        AT END MOVE HIGH-VALUES TO PRO-NOMBRE
046700     END-READ
046800     PERFORM 135-ACUMULA-PROSPECTO THRU 135-ACUMULA-PROSPECTO-E
046900         UNTIL PRO-NOMBRE = HIGH-VALUES.
047000 130-CARGA-TABLA-PROSPECTO-E. EXIT.
047100
047200* AGREGA UN PROSPECTO A LA TABLA Y LEE EL SIGUIENTE REGISTRO      0128
047300 135-ACUMULA-PROSPECTO SECTION.
047400     ADD 1 TO WKS-TAB-PROSPECTO-LONG
047500     IF WKS-TAB-PROSPECTO-LONG > WKS-MAX-REG-TABLA                0124
047600        DISPLAY "TABLA DE PROSPECTOS EXCEDE CAPACIDAD MAXIMA"     0124
047700     END-IF                                                       0124
047800     SET WKS-I-PRO TO WKS-TAB-PROSPECTO-LONG
047900     MOVE PRO-ID       TO WKS-TR-ID (WKS-I-PRO)
048000     READ PROSPIN
048100        AT END MOVE HIGH-VALUES TO PRO-NOMBRE
048200     END-READ.
048300 135-ACUMULA-PROSPECTO-E. EXIT.
048400
048500* PROCESA UNA COTIZACION COMPLETA: LEE SU CABECERA, VALIDA
048600* REFERENCIAS, LA NUMERA SI ES NECESARIO, VALORIZA SUS LINEAS
048700* Y TOTALIZA LA CABECERA -- SE ESCRIBE SOLO SI TODO RESULTO OK
048800 200-PROCESA-UN-DEVIS SECTION.
048900     READ DEVISIN INTO REG-DEVCAB-IN
049000        AT END SET WKS-END-DEVISIN TO TRUE
049100     END-READ
049200
049210*    WKS-DEVIS-VALIDO SE PONE EN TRUE AL INICIO Y SOLO SE VUELVE  0128
049220*    FALSO SI ALGUNA VALIDACION LO RECHAZA -- SE VA ARRASTRANDO   0128
049230*    A TRAVES DE TODOS LOS PARRAFOS DE ESTA SECCION               0128
049300     IF NOT WKS-END-DEVISIN
049400        ADD 1 TO WKS-DEVIS-LEIDOS
049500        SET WKS-DEVIS-VALIDO TO TRUE
049600        MOVE ZEROS TO CAB-TOTAL-TTC     IN REG-DEVCAB-IN
049700        MOVE ZEROS TO CAB-TOTAL-PESO-KG IN REG-DEVCAB-IN          0058
049800
049810*       REGLAS 10-11 (CONTRAPARTE) Y 12-13 (NUMERACION) --        0128
049820*       LAS DE NUMERACION SOLO SE EVALUAN SI LAS DE CONTRAPARTE   0128
049830*       PASARON, YA QUE NO TIENE CASO NUMERAR UNA COTIZACION      0128
049840*       QUE DE TODOS MODOS SE VA A RECHAZAR                       0128
049900        PERFORM 210-VALIDA-REFERENCIAS
050000        IF WKS-DEVIS-VALIDO
050100           PERFORM 250-VALIDAR-Y-NUMERAR-DEVIS
050200        END-IF
050210*       REGLAS 1-9 (VALORIZACION LINEA POR LINEA) -- SOLO SI LA   0128
050220*       CABECERA SIGUE VALIDA HASTA AQUI                          0128
050300        IF WKS-DEVIS-VALIDO
050400           PERFORM 300-PROCESAR-LINEAS-DEVIS
050500        END-IF
050600
050610*       SI TODO PASO SE TOTALIZA Y ESCRIBE LA COTIZACION          0128
050620*       ACEPTADA; SI ALGO FALLO EN EL CAMINO SE DESCARTAN SUS     0128
050630*       LINEAS DE ENTRADA SIN ESCRIBIR NADA DE SALIDA             0128
050700        IF WKS-DEVIS-VALIDO
050800           PERFORM 500-TOTALIZA-CABECERA                          0102
050900           PERFORM 600-ESCRIBE-CABECERA-DEVIS
051000           ADD 1 TO WKS-DEVIS-ACEPTADOS
051100        ELSE
051200           ADD 1 TO WKS-DEVIS-RECHAZADOS
051300           PERFORM 700-DESCARTA-LINEAS-DEVIS
051400        END-IF
051500     END-IF.
051600 200-PROCESA-UN-DEVIS-E. EXIT.
051700
051800* REGLA 10 -- EXACTAMENTE UNO DE CLIENTE/PROSPECTO
051900* REGLA 11 -- LAS REFERENCIAS DEBEN EXISTIR EN SU MAESTRO
052000 210-VALIDA-REFERENCIAS SECTION.
052100* NO PUEDE VENIR INFORMADO CLIENTE Y PROSPECTO A LA VEZ EN LA     0128
052200* MISMA COTIZACION                                                0128
052300     IF CAB-TIENE-CLIENTE IN REG-DEVCAB-IN AND
052400        CAB-TIENE-PROSPECTO IN REG-DEVCAB-IN
052500        SET WKS-DEVIS-INVALIDO TO TRUE
052600        MOVE "DEVIS CON CLIENTE Y PROSPECTO A LA VEZ"
052700                                 TO WKS-MENSAJE-ERROR
052800        PERFORM 800-DOCUMENTA-ERROR
052900     END-IF
053000
053100     IF WKS-DEVIS-VALIDO AND
053200* SI YA SE SALIO INVALIDO POR EL CHEQUEO ANTERIOR NO HACE         0128
053300* FALTA VOLVER A EVALUAR -- CAB-TIPO-CONTRAPARTE EN BLANCO        0128
053400* SIGNIFICA QUE NO VINO NI CLIENTE NI PROSPECTO                   0128
053500        CAB-TIPO-CONTRAPARTE IN REG-DEVCAB-IN = SPACE             0127
053600        SET WKS-DEVIS-INVALIDO TO TRUE
053700        MOVE "DEVIS SIN CLIENTE NI PROSPECTO"
053800                                 TO WKS-MENSAJE-ERROR
053900        PERFORM 800-DOCUMENTA-ERROR
054000     END-IF
054100
054200* BUSCA EL CLIENTE EN LA TABLA CARGADA POR                        0128
054300* 120-CARGA-TABLA-CLIENTE -- SI NO APARECE LA COTIZACION SE       0128
054400* RECHAZA COMPLETA                                                0128
054500     IF WKS-DEVIS-VALIDO AND CAB-TIENE-CLIENTE IN REG-DEVCAB-IN
054600        SET WKS-I-CLI TO 1
054700        SEARCH ALL WKS-CLIENTES
054800           AT END
054900              SET WKS-DEVIS-INVALIDO TO TRUE
055000              MOVE "CLIENTE NO ENCONTRADO EN MAESTRO"
055100                                 TO WKS-MENSAJE-ERROR
055200              PERFORM 800-DOCUMENTA-ERROR
055300           WHEN WKS-TC-ID (WKS-I-CLI) =
055400                CAB-CLIENTE-ID IN REG-DEVCAB-IN
055500              CONTINUE
055600        END-SEARCH
055700     END-IF
055800
055900* BUSCA EL PROSPECTO EN LA TABLA CARGADA POR                      0128
056000* 130-CARGA-TABLA-PROSPECTO -- MISMO CRITERIO QUE PARA CLIENTE    0128
056100     IF WKS-DEVIS-VALIDO AND CAB-TIENE-PROSPECTO IN REG-DEVCAB-IN
056200        SET WKS-I-PRO TO 1
056300        SEARCH ALL WKS-PROSPECTOS
056400           AT END
056500              SET WKS-DEVIS-INVALIDO TO TRUE
056600              MOVE "PROSPECTO NO ENCONTRADO EN MAESTRO"
056700                                 TO WKS-MENSAJE-ERROR
056800              PERFORM 800-DOCUMENTA-ERROR
056900           WHEN WKS-TR-ID (WKS-I-PRO) =
057000                CAB-PROSPECTO-ID IN REG-DEVCAB-IN
057100              CONTINUE
057200        END-SEARCH
057300     END-IF.
057400 210-VALIDA-REFERENCIAS-E. EXIT.
057500
057600* REGLA 12 -- NUMERO DE DEVIS UNICO
057700* REGLA 13 -- FORMATO DEL NUMERO GENERADO
057800* SI LA CABECERA YA TRAE NUMERO SE VALIDA CONTRA LOS YA VISTOS
057900* EN ESTA CORRIDA, SI VIENE EN BLANCO SE GENERA CON DEVG0100
058000 250-VALIDAR-Y-NUMERAR-DEVIS SECTION.
058100* SI LA COTIZACION VIENE SIN NUMERO SE GENERA UNO NUEVO CON       0128
058200* 255-GENERAR-Y-VALIDAR-UNICIDAD; SI YA TRAE NUMERO (COTIZACION   0128
058300* PREEXISTENTE) SE RESPETA Y SOLO SE VALIDA ABAJO QUE NO CHOQUE   0128
058400* CON OTRA DE ESTA MISMA CORRIDA                                  0128
058500     IF CAB-NUMERO-DEVIS IN REG-DEVCAB-IN = SPACES
058600        MOVE WKS-FECHA-CORRIDA        TO ENL-FECHA-CORRIDA
058700        MOVE "DEV"                    TO ENL-TIPO-DOCUMENTO
058800        PERFORM 255-GENERAR-Y-VALIDAR-UNICIDAD                    0093    
058900        MOVE ENL-NUMERO-GENERADO TO CAB-NUMERO-DEVIS
059000                                     IN REG-DEVCAB-IN
059100     END-IF
059200
059300     IF WKS-DEVIS-VALIDO
059400        SET WKS-I-VIS TO 1
059500        IF WKS-TAB-VISTOS-LONG > 0                                0070
059600           SEARCH WKS-DEVIS-VISTOS                                0128
059700              AT END
059800                 CONTINUE
059900              WHEN WKS-NUM-VISTO (WKS-I-VIS) =                    0070    
060000                   CAB-NUMERO-DEVIS IN REG-DEVCAB-IN
060100                 SET WKS-DEVIS-INVALIDO TO TRUE
060200*                 EL NUMERO PREEXISTENTE YA APARECIO ANTES EN     0128
060300*                 ESTA CORRIDA -- SE RECHAZA LA COTIZACION        0128
060400                 MOVE "NUMERO DE DEVIS DUPLICADO EN LA CORRIDA"   0070    
060500                                    TO WKS-MENSAJE-ERROR
060600                 PERFORM 800-DOCUMENTA-ERROR
060700           END-SEARCH
060800        END-IF
060900     END-IF
061000
061100     IF WKS-DEVIS-VALIDO
061200* SOLO SE REGISTRA EL NUMERO COMO VISTO SI LA COTIZACION SIGUE    0128
061300* VALIDA -- UNA RECHAZADA NO DEBE BLOQUEAR SU NUMERO PARA UN      0128
061400* REINTENTO POSTERIOR DEL MISMO LOTE                              0128
061500        PERFORM 260-AGREGA-NUMERO-VISTO                           0070    
061600     END-IF.
061700 250-VALIDAR-Y-NUMERAR-DEVIS-E. EXIT.
061800
061900* GENERA UN NUMERO CANDIDATO Y REINTENTA MIENTRAS CHOQUE CON LOS
062000* NUMEROS YA VISTOS EN ESTA CORRIDA (REGLA 12), AVANZANDO EL
062100* CONSECUTIVO -- SE ENVUELVE DE 9999 A 0001 SI SE AGOTA
062200 255-GENERAR-Y-VALIDAR-UNICIDAD SECTION.                          0093    
062300     PERFORM 256-AVANZA-CONSECUTIVO                               0093    
062400     MOVE WKS-SIGUIENTE-DEVIS-NUM TO ENL-SIGUIENTE-NUMERO
062500     CALL "DEVG0100" USING WKS-ENLACE-DEVG0100                    0093    
062600
062700     SET WKS-I-VIS TO 1
062800     IF WKS-TAB-VISTOS-LONG > 0                                   0070
062900        SEARCH WKS-DEVIS-VISTOS                                   0128
063000           AT END
063100              CONTINUE
063200           WHEN WKS-NUM-VISTO (WKS-I-VIS) =                       0070    
063300                ENL-NUMERO-GENERADO
063400              PERFORM 256-AVANZA-CONSECUTIVO                      0093    
063500              MOVE WKS-SIGUIENTE-DEVIS-NUM
063600                                    TO ENL-SIGUIENTE-NUMERO
063700              CALL "DEVG0100" USING WKS-ENLACE-DEVG0100           0093    
063800        END-SEARCH
063900     END-IF.
064000 255-GENERAR-Y-VALIDAR-UNICIDAD-E. EXIT.                          0093    
064100
064200* AVANZA EL CONSECUTIVO DE NUMERACION, ENVOLVIENDO DE 9999 A
064300* 0001 -- LA RUTINA DEVG0100 SE ENCARGA DE ARMAR EL NUMERO
064400* COMPLETO A PARTIR DE ESTE CONSECUTIVO
064500 256-AVANZA-CONSECUTIVO SECTION.                                  0093    
064600     ADD 1 TO WKS-SIGUIENTE-DEVIS-NUM
064700     IF WKS-SIGUIENTE-DEVIS-NUM > 9999
064800        MOVE 1 TO WKS-SIGUIENTE-DEVIS-NUM
064900     END-IF.
065000 256-AVANZA-CONSECUTIVO-E. EXIT.                                  0093    
065100
065200 260-AGREGA-NUMERO-VISTO SECTION.                                 0070    
065300     ADD 1 TO WKS-TAB-VISTOS-LONG                                 0070    
065400     SET WKS-I-VIS TO WKS-TAB-VISTOS-LONG                         0070    
065500     MOVE CAB-NUMERO-DEVIS IN REG-DEVCAB-IN
065600                           TO WKS-NUM-VISTO (WKS-I-VIS).          0070    
065700 260-AGREGA-NUMERO-VISTO-E. EXIT.                                 0070    
065800
065900* LEE Y VALORIZA CADA UNA DE LAS LINEAS QUE PERTENECEN A LA
066000* COTIZACION EN CURSO, SEGUN CAB-CANTIDAD-LINEAS
066100 300-PROCESAR-LINEAS-DEVIS SECTION.
066200     PERFORM 310-LEE-Y-VALORIZA-LINEA THRU 310-LEE-Y-VALORIZA-LINEA-E
066300         VARYING LIN-NUMERO-LINEA IN REG-DEVLIN-IN
066400             FROM 1 BY 1
066500             UNTIL LIN-NUMERO-LINEA IN REG-DEVLIN-IN >
066600                   CAB-CANTIDAD-LINEAS IN REG-DEVCAB-IN
066700             OR NOT WKS-DEVIS-VALIDO.
066800 300-PROCESAR-LINEAS-DEVIS-E. EXIT.
066900
067000* LEE UNA LINEA DE LINEASIN Y LA MANDA A VALORIZAR -- SE          0128
067100* INVOCA UNA VEZ POR CADA LINEA DECLARADA EN                      0128
067200* CAB-CANTIDAD-LINEAS, DESDE 300-PROCESAR-LINEAS-DEVIS            0128
067300 310-LEE-Y-VALORIZA-LINEA SECTION.
067310*    NO SE VERIFICA AT END AQUI -- LA CANTIDAD DE LECTURAS YA     0128
067320*    VIENE CONTROLADA POR EL VARYING DE 300-PROCESAR-LINEAS-DEVIS 0128
067400     READ LINEASIN INTO REG-DEVLIN-IN
067500
067600*    UN FS DISTINTO DE CERO AQUI ES ERROR DE LECTURA, NO FIN DE   0128
067610*    ARCHIVO (ESO YA LO CONTROLA EL VARYING) -- SE ABORTA         0128
067620     IF FS-LINEASIN NOT EQUAL 0
067700        MOVE "READ"        TO ACCION
067800        MOVE "LINEASIN"    TO ARCHIVO
067900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
068000                        LLAVE, FS-LINEASIN, FSE-LINEASIN
068100        MOVE  91           TO RETURN-CODE
068200        PERFORM 990-CERRAR-ARCHIVOS
068300        STOP RUN
068400     END-IF
068500
068600     ADD 1 TO WKS-LINEAS-LEIDAS
068700     PERFORM 400-PRECIO-LINEA-DEVIS.
068800 310-LEE-Y-VALORIZA-LINEA-E. EXIT.
068900
069000* REGLAS 6 Y 7 -- CANTIDAD >= 1, PRECIO UNITARIO Y PRODUCTO
069100* OBLIGATORIOS -- SI FALLAN SE RECHAZA TODA LA COTIZACION
069200 400-PRECIO-LINEA-DEVIS SECTION.
069300* AMARRA LA LINEA A SU CABECERA POR LA LLAVE SUSTITUTA            0128
069400     MOVE CAB-ID IN REG-DEVCAB-IN TO LIN-DEVIS-ID
069500                                      IN REG-DEVLIN-IN
069600
069700     IF LIN-CANTIDAD IN REG-DEVLIN-IN < 1 OR
069800        LIN-PRECIO-UNIT-HT IN REG-DEVLIN-IN = ZEROS OR
069900        LIN-PRODUCTO-ID IN REG-DEVLIN-IN = ZEROS
070000        SET WKS-DEVIS-INVALIDO TO TRUE                            0088    
070100        MOVE CAB-NUMERO-DEVIS IN REG-DEVCAB-IN
070200                              TO WKS-NUM-DEVIS-ERR
070300        MOVE LIN-NUMERO-LINEA IN REG-DEVLIN-IN
070400                              TO WKS-LINEA-ERR
070500        MOVE "CANTIDAD, PRECIO O PRODUCTO NO INFORMADOS"
070600                              TO WKS-MENSAJE-ERROR
070700        PERFORM 800-DOCUMENTA-ERROR
070800     ELSE
070900* PRODUCTO INFORMADO -- SE BUSCA EN LA TABLA CARGADA POR          0128
071000* 110-CARGA-TABLA-PRODUCTO PARA OBTENER SU PESO Y BANDERA         0128
071100* DE ECOZIT                                                       0128
071200        SET WKS-I-PRD TO 1
071300        SEARCH ALL WKS-PRODUCTOS
071400           AT END
071500              SET WKS-DEVIS-INVALIDO TO TRUE                      0088    
071600              MOVE "PRODUCTO NO ENCONTRADO EN MAESTRO"
071700                              TO WKS-MENSAJE-ERROR
071800              PERFORM 800-DOCUMENTA-ERROR
071900           WHEN WKS-TP-ID (WKS-I-PRD) =
072000                LIN-PRODUCTO-ID IN REG-DEVLIN-IN
072100              PERFORM 410-CALCULA-TVA
072200              PERFORM 420-CALCULA-ECOZIT
072300              PERFORM 430-CALCULA-PRECIO-TTC
072400              PERFORM 440-CALCULA-TOTAL-LINEA
072500              PERFORM 450-CALCULA-PESO-LINEA
072600              PERFORM 460-ESCRIBE-LINEA-DEVIS
072700        END-SEARCH
072800     END-IF.
072900 400-PRECIO-LINEA-DEVIS-E. EXIT.
073000
073100* REGLA 1 -- MONTANT-TVA = PRECIO-UNITARIO-HT * TASA-TVA. LA
073200* TASA VIENE OPCIONAL EN LA LINEA DE ENTRADA; SI NO VIENE          0127
073300* INFORMADA (CERO) SE APLICA LA TASA POR DEFECTO DEL 19%          0127
073400 410-CALCULA-TVA SECTION.
073500     IF LIN-TASA-TVA IN REG-DEVLIN-IN = ZEROS                     0127
073600        MOVE 0.1900 TO LIN-TASA-TVA IN REG-DEVLIN-IN              0127
073700     END-IF                                                       0127
073800     COMPUTE LIN-MONTO-TVA IN REG-DEVLIN-IN ROUNDED =
073900             LIN-PRECIO-UNIT-HT IN REG-DEVLIN-IN *
074000             LIN-TASA-TVA       IN REG-DEVLIN-IN.
074100 410-CALCULA-TVA-E. EXIT.
074200
074300* REGLA 2 -- ECOZIT = 5% DEL PRECIO UNITARIO SI EL PRODUCTO
074400* TIENE LA BANDERA ACTIVA, DE LO CONTRARIO CERO
074500 420-CALCULA-ECOZIT SECTION.                                      0031    
074600     IF WKS-TP-ECOZIT-OK (WKS-I-PRD)                              0031    
074700        COMPUTE LIN-ECOZIT IN REG-DEVLIN-IN ROUNDED =             0031    
074800                LIN-PRECIO-UNIT-HT IN REG-DEVLIN-IN * 0.05
074900     ELSE
075000        MOVE ZEROS TO LIN-ECOZIT IN REG-DEVLIN-IN                 0031    
075100     END-IF.
075200 420-CALCULA-ECOZIT-E. EXIT.
075300
075400* REGLA 3 -- PRECIO-TTC = PRECIO-UNITARIO-HT + MONTANT-TVA +
075500* ECOZIT
075600 430-CALCULA-PRECIO-TTC SECTION.
075700     COMPUTE LIN-PRECIO-TTC IN REG-DEVLIN-IN =
075800             LIN-PRECIO-UNIT-HT IN REG-DEVLIN-IN +
075900             LIN-MONTO-TVA      IN REG-DEVLIN-IN +
076000             LIN-ECOZIT         IN REG-DEVLIN-IN.
076100 430-CALCULA-PRECIO-TTC-E. EXIT.
076200
076300* REGLA 4 -- TOTAL-TTC = PRECIO-TTC * CANTIDAD
076400 440-CALCULA-TOTAL-LINEA SECTION.
076500     COMPUTE LIN-TOTAL-TTC IN REG-DEVLIN-IN =
076600             LIN-PRECIO-TTC IN REG-DEVLIN-IN *
076700             LIN-CANTIDAD   IN REG-DEVLIN-IN.
076800 440-CALCULA-TOTAL-LINEA-E. EXIT.
076900
077000* REGLA 5 -- PESO-TOTAL = PESO-KG DEL PRODUCTO * CANTIDAD,
077100* SOLO SI EL PRODUCTO TRAE PESO INFORMADO
077200 450-CALCULA-PESO-LINEA SECTION.                                  0058    
077300     IF WKS-TP-PESO-OK (WKS-I-PRD)                                0058    
077400        COMPUTE LIN-PESO-TOTAL-KG IN REG-DEVLIN-IN =              0058    
077500                WKS-TP-PESO-KG (WKS-I-PRD) *                      0058    
077600                LIN-CANTIDAD IN REG-DEVLIN-IN
077700        SET LIN-PESO-INFORMADO IN REG-DEVLIN-IN TO TRUE
077800     ELSE
077900        MOVE ZEROS TO LIN-PESO-TOTAL-KG IN REG-DEVLIN-IN          0058    
078000        SET LIN-PESO-NULO IN REG-DEVLIN-IN TO TRUE
078100     END-IF.
078200 450-CALCULA-PESO-LINEA-E. EXIT.
078300
078400* REGLAS 8 Y 9 -- LOS TOTALES DE CABECERA SE VAN ACUMULANDO AQUI
078500* LINEA POR LINEA, PUES EL ARCHIVO DE LINEAS ES SECUENCIAL Y NO
078600* SE PUEDE RELEER PARA TOTALIZAR DESPUES DE ESCRITO (VER 500)
078700 460-ESCRIBE-LINEA-DEVIS SECTION.
078710*    LA LINEA VALORIZADA (TVA, ECOZIT, TTC Y PESO YA CALCULADOS)  0128
078720*    SE ESCRIBE TAL COMO QUEDO EN REG-DEVLIN-IN                   0128
078800     MOVE REG-DEVLIN-IN TO REG-DEVLIN-OUT
078900     WRITE REG-DEVLIN-OUT
079000
079010*    FALLA DE ESCRITURA EN LINEASOUT ES CONDICION ABORTANTE, NO   0128
079020*    HAY FORMA DE CONTINUAR SIN PERDER LA LINEA                   0128
079100     IF FS-LINEASOUT NOT EQUAL 0
079200        MOVE "WRITE"      TO ACCION
079300        MOVE "LINEASOUT"  TO ARCHIVO
079400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
079500                        LLAVE, FS-LINEASOUT, FSE-LINEASIN
079600        MOVE  91          TO RETURN-CODE
079700        PERFORM 990-CERRAR-ARCHIVOS
079800        STOP RUN
079900     END-IF
080000
080100     ADD LIN-TOTAL-TTC IN REG-DEVLIN-IN
080200       TO CAB-TOTAL-TTC IN REG-DEVCAB-IN
080300
080400     IF LIN-PESO-INFORMADO IN REG-DEVLIN-IN
080500        ADD LIN-PESO-TOTAL-KG IN REG-DEVLIN-IN                    0058    
080600          TO CAB-TOTAL-PESO-KG IN REG-DEVCAB-IN                   0058    
080700     END-IF
080800
080900     ADD 1 TO WKS-LINEAS-VALORIZADAS.
081000 460-ESCRIBE-LINEA-DEVIS-E. EXIT.
081100
081200* LOS TOTALES DE CABECERA YA SE ACUMULARON LINEA POR LINEA EN
081300* 460-ESCRIBE-LINEA-DEVIS -- AQUI SOLO SE VERIFICA SI LA
081400* COTIZACION QUEDO SIN NINGUN PESO INFORMADO, PARA LA ESTADISTICA
081500 500-TOTALIZA-CABECERA SECTION.                                   0102    
081600     IF CAB-TOTAL-PESO-KG IN REG-DEVCAB-IN = ZEROS
081700        ADD 1 TO WKS-DEVIS-SIN-PESO                               0102    
081800     END-IF.
081900 500-TOTALIZA-CABECERA-E. EXIT.                                   0102    
082000
082100* ESCRIBE LA CABECERA YA VALORIZADA (CON SUS TOTALES DE           0128
082200* 500-TOTALIZA-CABECERA) EN DEVISOUT -- SOLO SE INVOCA PARA       0128
082300* COTIZACIONES ACEPTADAS, LAS RECHAZADAS NO GENERAN SALIDA        0128
082400 600-ESCRIBE-CABECERA-DEVIS SECTION.
082410*    CAB-TOTAL-TTC Y CAB-TOTAL-PESO-KG YA TRAEN LOS ACUMULADOS    0128
082420*    DE TODAS LAS LINEAS (VER 460 Y 500)                         0128
082500     MOVE REG-DEVCAB-IN TO REG-DEVCAB-OUT
082600     WRITE REG-DEVCAB-OUT
082700
082710*    FALLA DE ESCRITURA EN DEVISOUT ES CONDICION ABORTANTE        0128
082800     IF FS-DEVISOUT NOT EQUAL 0
082900        MOVE "WRITE"     TO ACCION
083000        MOVE "DEVISOUT"  TO ARCHIVO
083100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
083200                        LLAVE, FS-DEVISOUT, FSE-DEVISIN
083300        MOVE  91         TO RETURN-CODE
083400        PERFORM 990-CERRAR-ARCHIVOS
083500        STOP RUN
083600     END-IF.
083700 600-ESCRIBE-CABECERA-DEVIS-E. EXIT.
083800
083900* CUANDO UNA COTIZACION SE RECHAZA, IGUAL HAY QUE CONSUMIR SUS
084000* LINEAS DEL ARCHIVO DE ENTRADA PARA NO DESALINEAR LA LECTURA
084100* DE LA SIGUIENTE CABECERA
084200 700-DESCARTA-LINEAS-DEVIS SECTION.
084300     PERFORM 710-LEE-Y-DESCARTA-LINEA THRU 710-LEE-Y-DESCARTA-LINEA-E
084400         VARYING LIN-NUMERO-LINEA IN REG-DEVLIN-IN
084500             FROM 1 BY 1
084600             UNTIL LIN-NUMERO-LINEA IN REG-DEVLIN-IN >
084700                   CAB-CANTIDAD-LINEAS IN REG-DEVCAB-IN.
084800 700-DESCARTA-LINEAS-DEVIS-E. EXIT.
084900
085000* CONSUME UNA LINEA DE LINEASIN SIN VALORIZARLA, PUES LA          0128
085100* COTIZACION DUENA YA FUE RECHAZADA -- SOLO AVANZA LA LECTURA     0128
085200 710-LEE-Y-DESCARTA-LINEA SECTION.
085210*    NO SE VALORIZA NADA AQUI, SOLO SE AVANZA LA LECTURA DE       0128
085220*    LINEASIN PARA QUE LA SIGUIENTE CABECERA SE LEA ALINEADA      0128
085300     READ LINEASIN INTO REG-DEVLIN-IN
085400     IF FS-LINEASIN NOT EQUAL 0
085500        MOVE "READ"        TO ACCION
085600        MOVE "LINEASIN"    TO ARCHIVO
085700        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
085800                        LLAVE, FS-LINEASIN, FSE-LINEASIN
085900        MOVE  91           TO RETURN-CODE
086000        PERFORM 990-CERRAR-ARCHIVOS
086100        STOP RUN
086200     END-IF.
086300 710-LEE-Y-DESCARTA-LINEA-E. EXIT.
086400
086500* ESCRIBE UN RENGLON EN LA BITACORA DE ERRORES (FTPREP) POR       0128
086600* CADA VALIDACION QUE FALLA -- WKS-MENSAJE-ERROR YA FUE           0128
086700* CARGADO POR EL PARRAFO QUE DETECTO EL PROBLEMA                  0128
086800 800-DOCUMENTA-ERROR SECTION.
086900     MOVE CAB-NUMERO-DEVIS IN REG-DEVCAB-IN TO WKS-NUM-DEVIS-ERR
087000     MOVE WKS-MENSAJE-ERROR                 TO WKS-MENSAJE-ERR
087100     WRITE REPORT-LINE FROM WKS-REPORTE-ERRORES
087200
087300     IF FS-FTPREP = 0
087400        ADD 1 TO WKS-CONTADOR-ERRORES
087500*       UPSI-0 ENCENDIDO POR EL OPERADOR SOLICITA ADEMAS UN
087600*       RESUMEN DE ERRORES POR CONSOLA, NO SOLO EN BITACORA
087700        IF WKS-UPSI-RESUMEN = 1
087800           DISPLAY WKS-REPORTE-ERRORES UPON CONSOLE
087900        END-IF
088000     ELSE
088100        DISPLAY "ERROR AL GRABAR BITACORA DE ERRORES"
088200                UPON CONSOLE
088300        DISPLAY "FS ARCHIVO FTPREP : " FS-FTPREP UPON CONSOLE
088400        MOVE  91  TO RETURN-CODE
088500        PERFORM 990-CERRAR-ARCHIVOS
088600        STOP RUN
088700     END-IF.
088800 800-DOCUMENTA-ERROR-E. EXIT.
088900
089000* IMPRIME POR CONSOLA EL RESUMEN DE LA CORRIDA -- COTIZACIONES    0128
089100* LEIDAS, VALORIZADAS Y RECHAZADAS, LINEAS LEIDAS Y               0128
089200* VALORIZADAS, COTIZACIONES SIN PESO INFORMADO (TICKET 0102)      0128
089300* Y ERRORES DOCUMENTADOS EN BITACORA                              0128
089400 900-ESTADISTICAS SECTION.
089500     DISPLAY
089600     "**********************************************************"
089700     DISPLAY
089800     "*     E S T A D I S T I C A S   D E V P 0 1 0 0           *"
089900     DISPLAY
090000     "**********************************************************"
090100
090200     MOVE ZEROS               TO WKS-MASK
090300     MOVE WKS-DEVIS-LEIDOS    TO WKS-MASK
090400*     COTIZACIONES LEIDAS DE DEVISIN (ACEPTADAS + RECHAZADAS)     0128
090500     DISPLAY "TOTAL COTIZACIONES LEIDAS                : " WKS-MASK
090600
090700     MOVE ZEROS               TO WKS-MASK
090800     MOVE WKS-DEVIS-ACEPTADOS TO WKS-MASK
090900*     COTIZACIONES QUE PASARON TODAS LAS VALIDACIONES Y SE        0128
091000*     ESCRIBIERON EN DEVISOUT                                     0128
091100     DISPLAY "TOTAL COTIZACIONES VALORIZADAS           : " WKS-MASK
091200
091300     MOVE ZEROS                TO WKS-MASK
091400     MOVE WKS-DEVIS-RECHAZADOS TO WKS-MASK
091500*     COTIZACIONES QUE FALLARON ALGUNA VALIDACION (VER            0128
091600*     BITACORA DE ERRORES PARA EL DETALLE)                        0128
091700     DISPLAY "TOTAL COTIZACIONES RECHAZADAS            : " WKS-MASK
091800
091900     MOVE ZEROS                 TO WKS-MASK
092000     MOVE WKS-LINEAS-LEIDAS     TO WKS-MASK
092100*     LINEAS DE DETALLE LEIDAS DE LINEASIN, DE COTIZACIONES       0128
092200*     ACEPTADAS Y RECHAZADAS                                      0128
092300     DISPLAY "TOTAL LINEAS LEIDAS                      : " WKS-MASK
092400
092500     MOVE ZEROS                    TO WKS-MASK
092600     MOVE WKS-LINEAS-VALORIZADAS   TO WKS-MASK
092700*     LINEAS QUE SE VALORIZARON Y ESCRIBIERON EN LINEASOUT        0128
092800*     (SOLO LAS DE COTIZACIONES ACEPTADAS)                        0128
092900     DISPLAY "TOTAL LINEAS VALORIZADAS                 : " WKS-MASK
093000
093100     MOVE ZEROS                TO WKS-MASK
093200*     COTIZACIONES ACEPTADAS CUYO CAB-TOTAL-PESO-KG QUEDO EN      0128
093300*     CERO -- NINGUNA DE SUS LINEAS TENIA PRODUCTO CON PESO       0128
093400     MOVE WKS-DEVIS-SIN-PESO   TO WKS-MASK                        0102    
093500     DISPLAY "TOTAL COTIZACIONES SIN PESO INFORMADO    : " WKS-MASK
093600
093700     MOVE ZEROS                TO WKS-MASK
093800     MOVE WKS-CONTADOR-ERRORES TO WKS-MASK
093900*     RENGLONES ESCRITOS EN LA BITACORA FTPREP POR                0128
094000*     800-DOCUMENTA-ERROR                                         0128
094100     DISPLAY "TOTAL ERRORES DOCUMENTADOS EN BITACORA    : " WKS-MASK
094200
094300     DISPLAY
094400     "**********************************************************".
094500 900-ESTADISTICAS-E. EXIT.
094600
094700* CIERRA LOS OCHO ARCHIVOS DEL PROCESO -- SE INVOCA TANTO AL      0128
094800* TERMINAR NORMALMENTE COMO DESDE CUALQUIER STOP RUN POR ERROR    0128
094900* DE FILE STATUS, PARA NO DEJAR ARCHIVOS ABIERTOS                 0128
095000 990-CERRAR-ARCHIVOS SECTION.
095100     CLOSE PRODUIN, CLIENTIN, PROSPIN, DEVISIN, LINEASIN,
095200           DEVISOUT, LINEASOUT, FTPREP.
095300 990-CERRAR-ARCHIVOS-E. EXIT.
