000100******************************************************************
000200* FECHA       : 30/06/1995                                       *
000300* PROGRAMADOR : E. RAMIREZ                                       *
000400* APLICACION  : COTIZACIONES                                     *
000500* PROGRAMA    : DEVG0100                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : GENERA EL NUMERO DE DOCUMENTO PARA COTIZACIONES  *
000800*             : Y CUENTAS DE CLIENTE, FORMADO POR UN PREFIJO DE  *
000900*             : TRES LETRAS, LA FECHA DE CORRIDA (AAAAMMDD) Y UN *
001000*             : CONSECUTIVO DE CUATRO DIGITOS QUE RECIBE DE SU   *
001100*             : INVOCADOR. NO LLEVA ARCHIVOS PROPIOS -- TODO SE  *
001200*             : RECIBE Y DEVUELVE POR EL AREA DE ENLACE.         *
001300* PROGRAMA(S) : NINGUNO -- ES INVOCADA POR DEVP0100              *
001400******************************************************************
001500*                    R E G I S T R O   D E   C A M B I O S       *
001600******************************************************************
001700* 30/06/1995 EDR 0093  VERSION ORIGINAL, SEPARADA DE DEVP0100    *
001800*                      PARA PERMITIR SU REUSO DESDE OTROS        *
001900*                      PROCESOS DE COTIZACIONES Y CUENTAS        *
002000* 14/12/1998 MGR Y2K01 REVISION Y2K: EL AREA DE ENLACE YA RECIBE *
002100*                      LA FECHA DE CORRIDA CON SIGLO COMPLETO,   *
002200*                      NO REQUIERE VENTANA DE SIGLO EN ESTA      *
002300*                      RUTINA                                    *
002400* 08/03/2002 EDR 0106  SE AGREGA PREFIJO "CLI" PARA NUMERACION   *
002500*                      DE CUENTAS DE CLIENTE NUEVAS              *
002510* 30/09/2005 EDR 0125  SE DECLARA EL TOPE DE ENVOLTURA DEL       *
002520*                      CONSECUTIVO COMO CONSTANTE DE TRABAJO,    *
002530*                      EN VEZ DE LITERAL EN LINEA                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                    DEVG0100.
002900 AUTHOR.                        E. RAMIREZ.
003000 INSTALLATION.                  DEPARTAMENTO DE COTIZACIONES.
003100 DATE-WRITTEN.                  30/06/1995.
003200 DATE-COMPILED.
003300 SECURITY.                      USO INTERNO UNICAMENTE.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS DIGITOS IS "0" THRU "9".
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004010 77  WKS-CONSECUTIVO-TOPE       PIC 9(04)  COMP   VALUE 9999.     0125
004100 01  WKS-CAMPOS-DE-TRABAJO.
004200     02  WKS-PROGRAMA               PIC X(08) VALUE "DEVG0100".
004300     02  WKS-CONSECUTIVO-EDIT       PIC 9(04) VALUE ZEROS.
004400     02  WKS-CONSECUTIVO-EDIT-R REDEFINES
004500             WKS-CONSECUTIVO-EDIT  PIC X(04).
004600     02  FILLER                     PIC X(03)         VALUE SPACES.
004700*    ESTRUCTURA DE TRABAJO PARA ARMAR EL NUMERO GENERADO,
004800*    REDEFINIDA SOBRE EL CAMPO DE SALIDA DEL AREA DE ENLACE
004900 01  WKS-NUMERO-ARMADO.
005000     02  WKS-NA-PREFIJO             PIC X(03).                    0106    
005100     02  FILLER                     PIC X(01) VALUE "-".
005200     02  WKS-NA-FECHA               PIC 9(08).
005300     02  FILLER                     PIC X(01) VALUE "-".
005400     02  WKS-NA-CONSECUTIVO         PIC 9(04).
005500     02  FILLER                     PIC X(03) VALUE SPACES.
005600 01  WKS-NUMERO-ARMADO-R REDEFINES WKS-NUMERO-ARMADO.
005700     02  FILLER                     PIC X(20).
005800
005900 LINKAGE SECTION.
006000 01  ENL-AREA-DEVG0100.
006100     02  ENL-FECHA-CORRIDA          PIC 9(08).                    Y2K01   
006200     02  ENL-FECHA-CORRIDA-R REDEFINES ENL-FECHA-CORRIDA.
006300         03  ENL-FC-ANIO            PIC 9(04).
006400         03  ENL-FC-MES             PIC 9(02).
006500         03  ENL-FC-DIA             PIC 9(02).
006600     02  ENL-SIGUIENTE-NUMERO       PIC 9(04).
006700     02  ENL-TIPO-DOCUMENTO         PIC X(03).                    0106    
006800     02  ENL-NUMERO-GENERADO        PIC X(20).
006900     02  FILLER                     PIC X(05)         VALUE SPACES.
007000
007100 PROCEDURE DIVISION USING ENL-AREA-DEVG0100.
007200 000-MAIN SECTION.
007300     PERFORM 100-ARMA-NUMERO
007400     MOVE WKS-NUMERO-ARMADO-R TO ENL-NUMERO-GENERADO
007500     GOBACK.
007600 000-MAIN-E. EXIT.
007700
007800* REGLA 13 -- EL NUMERO GENERADO ES PREFIJO(3) + GUION +
007900* FECHA(8) + GUION + CONSECUTIVO(4), EL CONSECUTIVO SE RECIBE
008000* DEL INVOCADOR (WKS-SIGUIENTE-DEVIS-ID EN DEVP0100) Y SE
008100* ENVUELVE DE 9999 A 0001 SI VIENE EN CERO
008200 100-ARMA-NUMERO SECTION.
008300     MOVE SPACES               TO WKS-NUMERO-ARMADO
008400     MOVE ENL-TIPO-DOCUMENTO   TO WKS-NA-PREFIJO                  0106    
008500     MOVE ENL-FECHA-CORRIDA    TO WKS-NA-FECHA                    Y2K01   
008600
008700     MOVE ENL-SIGUIENTE-NUMERO TO WKS-CONSECUTIVO-EDIT
008800     IF WKS-CONSECUTIVO-EDIT = ZEROS
008900        MOVE WKS-CONSECUTIVO-TOPE TO WKS-CONSECUTIVO-EDIT         0125
009000     END-IF
009100     MOVE WKS-CONSECUTIVO-EDIT TO WKS-NA-CONSECUTIVO.
009200 100-ARMA-NUMERO-E. EXIT.
