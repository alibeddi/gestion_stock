000100******************************************************************
000200*            L I N E A   D E   C O T I Z A C I O N               *
000300*------------------------------------------------------------------
000400* FECHA       : 14/02/1991                                       *
000500* PROGRAMADOR : J. CASTILLO                                      *
000600* APLICACION  : COTIZACIONES                                     *
000700* COPYBOOK    : DEVLIN                                           *
000800* DESCRIPCION : LAYOUT DE LINEA DE DETALLE DE COTIZACION         *
000900*             : (LIGNE-DEVIS), TANTO PARA EL ARCHIVO DE ENTRADA  *
001000*             : (PRODUCTO, CANTIDAD, PRECIO UNITARIO Y, DE       *
001010*             : FORMA OPCIONAL, LA TASA DE TVA DE LA LINEA)      *
001100*             : COMO PARA EL DE SALIDA YA VALORIZADO CON TVA,    *
001200*             : ECOZIT, PRECIO TTC Y PESO.                       *
001300******************************************************************
001400 01  REG-DEVLIN.
001500*    LLAVE SUSTITUTA DE LA COTIZACION DUENA DE ESTA LINEA
001600     02  LIN-DEVIS-ID               PIC S9(09).
001700*    NUMERO DE LINEA DENTRO DE LA COTIZACION (POSICION DE
001800*    LECTURA EN EL ARCHIVO DE DETALLE)
001900     02  LIN-NUMERO-LINEA           PIC S9(05)      COMP-5.
002000     02  LIN-PRODUCTO-ID            PIC S9(09).
002100     02  LIN-CANTIDAD               PIC S9(05).
002200     02  LIN-PRECIO-UNIT-HT         PIC S9(09)V99.
002310*    TASA DE TVA DE LA LINEA -- VIENE OPCIONAL DEL ARCHIVO DE     0127
002320*    ENTRADA; SI VIENE EN CERO SE APLICA LA TASA POR DEFECTO      0127
002330*    (REGLA 1) EN 410-CALCULA-TVA DE DEVP0100                     0127
002400     02  LIN-TASA-TVA               PIC S9(01)V9(4).
002450*    RESTO DE CAMPOS CALCULADOS -- EN CERO EN EL ARCHIVO DE       0127
002460*    ENTRADA                                                      0127
002500     02  LIN-MONTO-TVA              PIC S9(09)V99.
002600     02  LIN-ECOZIT                 PIC S9(09)V99.
002700     02  LIN-PRECIO-TTC             PIC S9(09)V99.
002800     02  LIN-TOTAL-TTC              PIC S9(09)V99.
002900     02  LIN-PESO-TOTAL-KG          PIC S9(07)V999.
003000*    INDICADOR DE PESO INFORMADO, COPIADO DEL MAESTRO DE
003100*    PRODUCTOS AL MOMENTO DE VALORIZAR LA LINEA
003200     02  LIN-PESO-INDICADOR         PIC X(01).
003300         88  LIN-PESO-INFORMADO             VALUE "S".
003400         88  LIN-PESO-NULO                  VALUE "N".
003500     02  FILLER                     PIC X(15).
